000100*--------------------------------------------------------------*
000200*    MACGRP01 - LAYOUT DO TOTAL/QUALIDADE POR GRUPO            *
000300*--------------------------------------------------------------*
000400* DESCRICAO   : UM REGISTRO POR GRUPO (BASELINE/INTERVENTION)   *
000500*               COM OS TOTAIS DA RODADA E A NOTA DE QUALIDADE   *
000600*               USADA NO SUMARIO E NAS RECOMENDACOES.           *
000700*------------------> HISTORICO - MANUTENCAO <-------------------*
000800* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                    *
000900* ------  -------  ------  ------  -------------------------    *
001000*  V01    JUL/2026 CR-3301 YWJG    LAYOUT INICIAL DO TOTAL      *
001100*--------------------------------------------------------------*
001200 01  MAC-GRP-RECORD.
001300     05  MG-GROUP-NAME           PIC X(12).
001400     05  MG-QTD-INDICADORES      PIC 9(05).
001500     05  MG-QTD-COMPLETOS        PIC 9(05).
001600     05  MG-QTD-SUCESSO          PIC 9(05).
001700     05  MG-QTD-TIPOS-DISTINTOS  PIC 9(01).
001800     05  MG-QUALIDADE            PIC X(10).
001900         88  MG-QUALID-COMPLETA      VALUE 'COMPLETE'.
002000         88  MG-QUALID-BOA           VALUE 'GOOD'.
002100         88  MG-QUALID-REGULAR       VALUE 'FAIR'.
002200         88  MG-QUALID-INCOMPLETA    VALUE 'INCOMPLETE'.
002300         88  MG-QUALID-SEM-DADOS     VALUE 'NO-DATA'.
002400     05  MG-QUALIDADE-1 REDEFINES MG-QUALIDADE
002500                                 PIC X(01).
002600     05  MG-RECOMENDA-UNIFICAR   PIC X(01).
002700         88  MG-UNIFICAR-SIM         VALUE 'Y'.
002800     05  FILLER                  PIC X(20).
