000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    MACPRG02.
000400 AUTHOR.        M W JUNQUEIRA.
000500 INSTALLATION.  FATEC SAO CAETANO - NUCLEO DE PESQUISA.
000600 DATE-WRITTEN.  22/09/1990.
000700 DATE-COMPILED.
000800 SECURITY.      USO RESTRITO AO NUCLEO DE PESQUISA.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROCESSAMENTO ESTATISTICO EM LOTE
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER OS RESULTADOS DE CONVERSAO JA CLASSIFICADOS EM
001300*           MEDIA +- DESVIO PADRAO (CNVWRKJ, GRAVADO PELO
001400*           MACPRG01), PAREAR CADA INDICADOR DO GRUPO
001500*           INTERVENTION COM O MESMO INDICADOR DO GRUPO
001600*           BASELINE E CALCULAR A DIFERENCA ENTRE OS GRUPOS
001700*           (DELTA DA MEDIA, INTERVALO DE CONFIANCA, TAMANHO
001800*           DE EFEITO, TESTE T APROXIMADO E SIGNIFICANCIA).
001900*--------------------------------------------------------------*
002000*------------------> HISTORICO - MANUTENCAO <-------------------*
002100* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002200* ------  -------  ------  ------  -------------------------
002300*  V01    SET/1990 000035  MWJ     PROGRAMA INICIAL - COMPARA-    CR0035  
002400*                                  COM TABELA UNICA EM MEMORIA    CR0035  
002500*  V02    MAI/1993 000089  RCN     PAREAMENTO PASSA A SER PELA    CR0089  
002600*                                  POSICAO DO INDICADOR NA        CR0089  
002700*                                  LISTA DE CADA GRUPO            CR0089  
002800*  V03    FEV/1997 000172  LPS     INCLUIDO CALCULO DE TAMANHO    CR0172  
002900*                                  DE EFEITO (COHEN E HEDGES)     CR0172  
003000*  V04    DEZ/1998 000207  RCN     AJUSTE ANO 2000 (Y2K) -        CR0207  
003100*                                  CAMPOS DE DATA DE 2 P/ 4 DIG   CR0207  
003200*  V05    MAR/1999 000208  RCN     TESTE DE VIRADA DE ANO -       CR0208  
003300*                                  REVALIDADO SEM PENDENCIAS      CR0208  
003400*  V06    OUT/2003 000298  MWJ     FUNCAO-DEGRAU PARA O           CR0298  
003500*                                  P-VALUE APROXIMADO             CR0298  
003600*  V07    ABR/2009 000388  LPS     AUMENTADA A TABELA PARA        CR0388  
003700*                                  50 INDICADORES POR GRUPO       CR0388  
003800*  V08    JUL/2026 CR3301  YWJG    REESCRITA COMPLETA PARA O      CR3301  
003900*                                  LOTE DE META-ANALISE           CR3301  
004000*  V09    AGO/2026 CR3302  RCN     RETIRADA A CONFIGURATION       CR3302  
004100*                                  SECTION - NAO HA PICTURE       CR3302  
004200*                                  SYMBOL DE MOEDA NESTE LOTE     CR3302  
004300*  V10    AGO/2026 CR3303  MWJ     CONTADOR DE REJEITADOS P/      CR3303  
004400*                                  TABELA CHEIA (51A OCORREN-     CR3303  
004500*                                  CIA EM DIANTE) NOS TOTAIS      CR3303  
004600*  V11    AGO/2026 CR3304  LPS     REINCLUIDA A CONFIGURATION     CR3304  
004700*                                  SECTION - PADRAO DO NUCLEO     CR3304  
004800*                                  EXIGE SPECIAL-NAMES EM         CR3304  
004900*                                  TODO PROGRAMA                  CR3304  
005000*  V12    AGO/2026 CR3305  RCN     WS-CTLIDO/WS-CTGRAV-CMP        CR3305  
005100*                                  PASSARAM A NIVEL 77 -          CR3305  
005200*                                  PADRAO DO NUCLEO P/            CR3305  
005300*                                  CONTADOR ISOLADO               CR3305  
005400*--------------------------------------------------------------*
005500 ENVIRONMENT DIVISION.
005600*====================*
005700 CONFIGURATION SECTION.
005800*---------------------*
005900 SPECIAL-NAMES.
006000     CURRENCY SIGN IS "R$ " WITH PICTURE SYMBOL "$"
006100     .
006200 INPUT-OUTPUT SECTION.
006300*---------------------*
006400 FILE-CONTROL.
006500     SELECT CNV-FILE ASSIGN TO CNVWRKJ
006600            FILE STATUS   IS WS-FS-CNV
006700     .
006800     SELECT CMP-FILE ASSIGN TO CMPWRKJ
006900            FILE STATUS   IS WS-FS-CMP
007000     .
007100 DATA DIVISION.
007200*=============*
007300 FILE SECTION.
007400*------------*
007500 FD  CNV-FILE
007600     LABEL RECORD STANDARD
007700     RECORDING MODE  F
007800     .
007900 01  REG-CNV-FILE            PIC X(154)
008000     .
008100 FD  CMP-FILE
008200     LABEL RECORD STANDARD
008300     RECORDING MODE  F
008400     .
008500 01  REG-CMP-FILE            PIC X(161)
008600     .
008700 WORKING-STORAGE SECTION.
008800*-----------------------*
008900 01  FILLER                  PIC X(35)       VALUE
009000     '**** INICIO DA WORKING-STORAGE ****'.
009100
009200*-----> CONTADORES DE ENTRADA - ISOLADOS (77) POR SEREM
009300*-----> TESTADOS/IMPRESSOS COM MAIOR FREQUENCIA QUE OS DEMAIS
009400 77  WS-CTLIDO                  PIC 9(05) COMP.
009500 77  WS-CTGRAV-CMP              PIC 9(05) COMP.
009600
009700*-----> LAYOUTS COMPARTILHADOS (COPY MEMBERS DO LOTE MAC)
009800     COPY MACCNV01.
009900     COPY MACCMP01.
010000
010100*-----> VARIAVEIS AUXILIARES DE CONTROLE DE ARQUIVO/DATA-HORA
010200 01  WS-AREA-AUX.
010300     05  WS-FS-CNV               PIC X(02).
010400     05  WS-FS-CMP               PIC X(02).
010500     05  WS-MSG                  PIC X(30).
010600     05  WS-FS-MSG               PIC X(02).
010700     05  WS-DTSYS                PIC 9(06).
010800     05  WS-DTSYS-R REDEFINES WS-DTSYS.
010900         10  WS-DTSYS-AA             PIC 99.
011000         10  WS-DTSYS-MM             PIC 99.
011100         10  WS-DTSYS-DD             PIC 99.
011200     05  WS-HRSYS                PIC 9(08).
011300     05  WS-DTEDI                PIC X(10).
011400     05  WS-HREDI                PIC X(11).
011500     05  FILLER                  PIC X(05).
011600
011700*-----> CONTADORES DE CONTROLE (BINARIOS - COMP)
011800 01  WS-CONTADORES.
011900     05  WS-CTSIGNIFICATIVO       PIC 9(05) COMP.
012000     05  WS-CTREJ-TAB            PIC 9(05) COMP.
012100     05  FILLER                  PIC X(05).
012200
012300*-----> NIVEL DE CONFIANCA FIXO DO LOTE (95% - VER HISTORICO)
012400 01  WS-PARAM-CONFIANCA.
012500     05  WS-NIVEL-CONFIANCA      PIC 9V99    VALUE 0.95.
012600     05  WS-Z-CONFIANCA          PIC 9V999   VALUE 1.960.
012700     05  WS-ALFA                 PIC 9V99    VALUE 0.05.
012800     05  FILLER                  PIC X(05).
012900
013000*-----> TABELA DO GRUPO INTERVENTION (GRUPO 1) - EM MEMORIA
013100 01  WS-TAB-INTERVENCAO.
013200     05  WS-TI-QTDE              PIC 9(03) COMP.
013300     05  WS-TI-ITEM OCCURS 50 TIMES INDEXED BY WS-IDX-INT.
013400         10  WS-TI-INDICATOR         PIC X(20).
013500         10  WS-TI-MEAN              PIC S9(7)V9(6).
013600         10  WS-TI-SD                PIC S9(7)V9(6).
013700         10  WS-TI-SE                PIC S9(7)V9(6).
013800         10  WS-TI-N                 PIC 9(7).
013900         10  WS-TI-TIPO-DET          PIC X(10).
014000         10  WS-TI-METODO            PIC X(12).
014100         10  FILLER                  PIC X(05).
014200
014300*-----> TABELA DO GRUPO BASELINE (GRUPO 2) - EM MEMORIA
014400 01  WS-TAB-BASELINE.
014500     05  WS-TB-QTDE              PIC 9(03) COMP.
014600     05  WS-TB-ITEM OCCURS 50 TIMES INDEXED BY WS-IDX-BAS.
014700         10  WS-TB-INDICATOR         PIC X(20).
014800         10  WS-TB-MEAN              PIC S9(7)V9(6).
014900         10  WS-TB-SD                PIC S9(7)V9(6).
015000         10  WS-TB-SE                PIC S9(7)V9(6).
015100         10  WS-TB-N                 PIC 9(7).
015200         10  WS-TB-TIPO-DET          PIC X(10).
015300         10  WS-TB-METODO            PIC X(12).
015400         10  FILLER                  PIC X(05).
015500
015600*-----> AREA DE CALCULO DA COMPARACAO (ESCALA DE TRABALHO)
015700 01  WS-CALC-AUX.
015800     05  WS-DELTA-MEAN            PIC S9(9)V9(6).
015900     05  WS-SOMA-VAR              PIC S9(9)V9(6).
016000     05  WS-SD-DIFF               PIC S9(9)V9(6).
016100     05  WS-MARGEM                PIC S9(9)V9(6).
016200     05  WS-CI-LOWER              PIC S9(9)V9(6).
016300     05  WS-CI-UPPER              PIC S9(9)V9(6).
016400     05  WS-POOLED-VAR            PIC S9(9)V9(6).
016500     05  WS-POOLED-SD             PIC S9(9)V9(6).
016600     05  WS-COHENS-D              PIC S9(7)V9(6).
016700     05  WS-HEDGES-G              PIC S9(7)V9(6).
016800     05  WS-FATOR-G               PIC S9(7)V9(6).
016900     05  WS-T-STAT                PIC S9(7)V9(6).
017000     05  WS-T-MOD                 PIC S9(7)V9(6).
017100     05  WS-DF                    PIC S9(7) COMP.
017200     05  WS-P-VALUE               PIC 9V9(6).
017300     05  WS-SIG-FLAG              PIC X(01).
017400     05  WS-INTERPRETACAO         PIC X(50).
017500     05  WS-RAIZ-ENTRADA          PIC S9(9)V9(6).
017600     05  WS-RAIZ-RESULT           PIC S9(9)V9(6).
017700     05  WS-RAIZ-CONT             PIC 9(02) COMP.
017800     05  WS-MOD-ENTRADA           PIC S9(9)V9(6).
017900     05  WS-MOD-RESULTADO         PIC S9(9)V9(6).
018000     05  FILLER                   PIC X(05).
018100
018200 01  FILLER                  PIC X(35)       VALUE
018300     '****** FIM DA WORKING-STORAGE *****'.
018400*
018500 PROCEDURE DIVISION.
018600*==================*
018700*--------------------------------------------------------------*
018800*    PROCESSO PRINCIPAL
018900*--------------------------------------------------------------*
019000 000-MACPRG02.
019100
019200     PERFORM 010-INICIAR
019300     PERFORM 020-CARREGAR-TABELAS
019400     PERFORM 030-PAREAR THRU 030-PAREAR-EXIT
019500        VARYING WS-IDX-INT FROM 1 BY 1
019600        UNTIL WS-IDX-INT > WS-TI-QTDE
019700            OR WS-IDX-INT > WS-TB-QTDE
019800     PERFORM 090-TERMINAR
019900     STOP RUN
020000     .
020100*--------------------------------------------------------------*
020200*    PROCEDIMENTOS INICIAIS
020300*--------------------------------------------------------------*
020400 010-INICIAR.
020500
020600     DISPLAY ' *----------------------------------------*'
020700     DISPLAY ' *  MACPRG02 - COMPARADOR ENTRE GRUPOS     *'
020800     DISPLAY ' *  NUCLEO DE PESQUISA - FATEC SCS         *'
020900     DISPLAY ' *----------------------------------------*'
021000
021100     PERFORM 015-DATA-HORA
021200
021300     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
021400
021500     OPEN INPUT  CNV-FILE
021600     IF WS-FS-CNV  NOT = '00'
021700        MOVE 'ERRO AO ABRIR O CNVWRKJ'    TO WS-MSG
021800        MOVE WS-FS-CNV                    TO WS-FS-MSG
021900        GO TO 999-ERRO
022000     END-IF
022100
022200     OPEN OUTPUT CMP-FILE
022300     IF WS-FS-CMP  NOT = '00'
022400        MOVE 'ERRO AO ABRIR O CMPWRKJ'    TO WS-MSG
022500        MOVE WS-FS-CMP                    TO WS-FS-MSG
022600        GO TO 999-ERRO
022700     END-IF
022800
022900     MOVE 0 TO WS-TI-QTDE
023000     MOVE 0 TO WS-TB-QTDE
023100     MOVE 0 TO WS-CTREJ-TAB
023200     .
023300*--------------------------------------------------------------*
023400*    OBTER A DATA E HORA DO SISTEMA
023500*--------------------------------------------------------------*
023600 015-DATA-HORA.
023700
023800     ACCEPT  WS-DTSYS  FROM DATE
023900     STRING  WS-DTSYS  (5:2) '/'
024000             WS-DTSYS  (3:2) '/20'
024100             WS-DTSYS  (1:2)
024200     DELIMITED BY SIZE INTO WS-DTEDI
024300
024400     ACCEPT  WS-HRSYS  FROM TIME
024500     STRING  WS-HRSYS  (1:2) ':'
024600             WS-HRSYS  (3:2) ':'
024700             WS-HRSYS  (5:2) ':'
024800             WS-HRSYS  (7:2)
024900     DELIMITED BY SIZE INTO WS-HREDI
025000     .
025100*--------------------------------------------------------------*
025200*    CARREGAR OS DOIS GRUPOS EM TABELA (INTERVENTION/BASELINE)
025300*--------------------------------------------------------------*
025400 020-CARREGAR-TABELAS.
025500
025600     PERFORM 022-LER-CNV
025700     PERFORM 023-CLASSIFICAR-LINHA THRU 023-CLASSIFICAR-LINHA-EXIT
025800        UNTIL WS-FS-CNV = '10'
025900     .
026000*--------------------------------------------------------------*
026100*    CLASSIFICAR UMA LINHA LIDA NA TABELA CORRETA E LER A
026200*    PROXIMA
026300*--------------------------------------------------------------*
026400 023-CLASSIFICAR-LINHA.
026500
026600     IF MC-GROUP-NAME = 'Intervention'
026700        PERFORM 024-GUARDAR-INTERVENCAO
026800     ELSE
026900        PERFORM 026-GUARDAR-BASELINE
027000     END-IF
027100     PERFORM 022-LER-CNV
027200     .
027300 023-CLASSIFICAR-LINHA-EXIT.
027400     EXIT.
027500*--------------------------------------------------------------*
027600*    LEITURA DO ARQUIVO DE RESULTADOS DE CONVERSAO (CNVWRKJ)
027700*--------------------------------------------------------------*
027800 022-LER-CNV.
027900
028000     READ CNV-FILE INTO MAC-CNV-RECORD
028100
028200     IF WS-FS-CNV  NOT = '00' AND '10'
028300        MOVE 'ERRO NA LEITURA DO CNVWRKJ'   TO WS-MSG
028400        MOVE WS-FS-CNV                      TO WS-FS-MSG
028500        GO TO 999-ERRO
028600     ELSE
028700        IF WS-FS-CNV = '00'
028800           ADD 1  TO WS-CTLIDO
028900        END-IF
029000     END-IF
029100     .
029200*--------------------------------------------------------------*
029300*    GUARDAR UM RESULTADO DO GRUPO INTERVENTION NA TABELA
029400*--------------------------------------------------------------*
029500 024-GUARDAR-INTERVENCAO.
029600
029700     IF WS-TI-QTDE < 50
029800        ADD 1 TO WS-TI-QTDE
029900        MOVE MC-INDICATOR-NAME  TO WS-TI-INDICATOR (WS-TI-QTDE)
030000        MOVE MC-RESULT-MEAN     TO WS-TI-MEAN      (WS-TI-QTDE)
030100        MOVE MC-RESULT-SD       TO WS-TI-SD        (WS-TI-QTDE)
030200        MOVE MC-RESULT-SE       TO WS-TI-SE        (WS-TI-QTDE)
030300        MOVE MC-SAMPLE-SIZE     TO WS-TI-N         (WS-TI-QTDE)
030400        MOVE MC-DETECTED-TYPE   TO WS-TI-TIPO-DET  (WS-TI-QTDE)
030500        MOVE MC-CONV-METHOD     TO WS-TI-METODO    (WS-TI-QTDE)
030600     ELSE
030700        ADD 1 TO WS-CTREJ-TAB
030800        DISPLAY ' * AVISO - TABELA INTERVENTION CHEIA (50) - '
030900                 MC-INDICATOR-NAME ' NAO ARMAZENADO'
031000     END-IF
031100     .
031200*--------------------------------------------------------------*
031300*    GUARDAR UM RESULTADO DO GRUPO BASELINE NA TABELA
031400*--------------------------------------------------------------*
031500 026-GUARDAR-BASELINE.
031600
031700     IF WS-TB-QTDE < 50
031800        ADD 1 TO WS-TB-QTDE
031900        MOVE MC-INDICATOR-NAME  TO WS-TB-INDICATOR (WS-TB-QTDE)
032000        MOVE MC-RESULT-MEAN     TO WS-TB-MEAN      (WS-TB-QTDE)
032100        MOVE MC-RESULT-SD       TO WS-TB-SD        (WS-TB-QTDE)
032200        MOVE MC-RESULT-SE       TO WS-TB-SE        (WS-TB-QTDE)
032300        MOVE MC-SAMPLE-SIZE     TO WS-TB-N         (WS-TB-QTDE)
032400        MOVE MC-DETECTED-TYPE   TO WS-TB-TIPO-DET  (WS-TB-QTDE)
032500        MOVE MC-CONV-METHOD     TO WS-TB-METODO    (WS-TB-QTDE)
032600     ELSE
032700        ADD 1 TO WS-CTREJ-TAB
032800        DISPLAY ' * AVISO - TABELA BASELINE CHEIA (50) - '
032900                 MC-INDICATOR-NAME ' NAO ARMAZENADO'
033000     END-IF
033100     .
033200*--------------------------------------------------------------*
033300*    PAREAR O INDICADOR INTERVENTION COM O INDICADOR DE MESMA
033400*    POSICAO NA LISTA DO BASELINE (I-ESIMO COM I-ESIMO)
033500*--------------------------------------------------------------*
033600 030-PAREAR.
033700
033800     SET WS-IDX-BAS TO WS-IDX-INT
033900
034000     PERFORM 032-CALC-DELTA
034100     PERFORM 034-CALC-IC
034200     PERFORM 036-CALC-EFEITO
034300     PERFORM 038-CALC-TSTAT-P
034400     PERFORM 040-CLASSIFICAR-SIGNIFICANCIA
034500     PERFORM 042-GRAVAR-COMPARACAO
034600     .
034700 030-PAREAR-EXIT.
034800     EXIT.
034900*--------------------------------------------------------------*
035000*    DIFERENCA ENTRE MEDIAS E ERRO-PADRAO DA DIFERENCA
035100*--------------------------------------------------------------*
035200 032-CALC-DELTA.
035300
035400     COMPUTE WS-DELTA-MEAN ROUNDED =
035500             WS-TI-MEAN (WS-IDX-INT) - WS-TB-MEAN (WS-IDX-BAS)
035600
035700     COMPUTE WS-SOMA-VAR =
035800             ( WS-TI-SD (WS-IDX-INT) ** 2 / WS-TI-N (WS-IDX-INT) )
035900           + ( WS-TB-SD (WS-IDX-BAS) ** 2 / WS-TB-N (WS-IDX-BAS) )
036000
036100     MOVE WS-SOMA-VAR        TO WS-RAIZ-ENTRADA
036200     PERFORM 250-CALCULAR-RAIZ THRU 250-CALCULAR-RAIZ-EXIT
036300     MOVE WS-RAIZ-RESULT     TO WS-SD-DIFF
036400     .
036500*--------------------------------------------------------------*
036600*    INTERVALO DE CONFIANCA DA DIFERENCA (Z FIXO DO LOTE)
036700*--------------------------------------------------------------*
036800 034-CALC-IC.
036900
037000     COMPUTE WS-MARGEM ROUNDED = WS-Z-CONFIANCA * WS-SD-DIFF
037100     COMPUTE WS-CI-LOWER ROUNDED = WS-DELTA-MEAN - WS-MARGEM
037200     COMPUTE WS-CI-UPPER ROUNDED = WS-DELTA-MEAN + WS-MARGEM
037300     .
037400*--------------------------------------------------------------*
037500*    TAMANHO DE EFEITO - COHEN D E HEDGES G (VIA SD COMBINADO)
037600*--------------------------------------------------------------*
037700 036-CALC-EFEITO.
037800
037900     COMPUTE WS-POOLED-VAR =
038000           ( ( WS-TI-N (WS-IDX-INT) - 1 )
038100              * ( WS-TI-SD (WS-IDX-INT) ** 2 )
038200           + ( WS-TB-N (WS-IDX-BAS) - 1 )
038300              * ( WS-TB-SD (WS-IDX-BAS) ** 2 ) )
038400           / ( WS-TI-N (WS-IDX-INT) + WS-TB-N (WS-IDX-BAS) - 2 )
038500
038600     MOVE WS-POOLED-VAR      TO WS-RAIZ-ENTRADA
038700     PERFORM 250-CALCULAR-RAIZ THRU 250-CALCULAR-RAIZ-EXIT
038800     MOVE WS-RAIZ-RESULT     TO WS-POOLED-SD
038900
039000     IF WS-POOLED-SD <= 0
039100        MOVE 0 TO WS-COHENS-D
039200     ELSE
039300        COMPUTE WS-COHENS-D ROUNDED = WS-DELTA-MEAN / WS-POOLED-SD
039400     END-IF
039500
039600     COMPUTE WS-FATOR-G ROUNDED = 1 -
039700           ( 3 / ( ( 4 * ( WS-TI-N (WS-IDX-INT)
039800                          + WS-TB-N (WS-IDX-BAS) ) ) - 9 ) )
039900     COMPUTE WS-HEDGES-G ROUNDED = WS-COHENS-D * WS-FATOR-G
040000     .
040100*--------------------------------------------------------------*
040200*    TESTE T APROXIMADO E P-VALUE (FUNCAO-DEGRAU)
040300*--------------------------------------------------------------*
040400 038-CALC-TSTAT-P.
040500
040600     COMPUTE WS-DF = WS-TI-N (WS-IDX-INT)
040700                   + WS-TB-N (WS-IDX-BAS) - 2
040800
040900     IF WS-SD-DIFF <= 0
041000        MOVE 0 TO WS-T-STAT
041100     ELSE
041200        COMPUTE WS-T-STAT ROUNDED = WS-DELTA-MEAN / WS-SD-DIFF
041300     END-IF
041400
041500     MOVE WS-T-STAT          TO WS-MOD-ENTRADA
041600     PERFORM 252-CALCULAR-MODULO THRU 252-CALCULAR-MODULO-EXIT
041700     MOVE WS-MOD-RESULTADO   TO WS-T-MOD
041800
041900     IF WS-DF <= 0 OR WS-T-STAT = 0
042000        MOVE 1.000000 TO WS-P-VALUE
042100     ELSE
042200        IF WS-T-MOD > 4
042300           MOVE 0.000100 TO WS-P-VALUE
042400        ELSE
042500           IF WS-T-MOD > 3
042600              MOVE 0.010000 TO WS-P-VALUE
042700           ELSE
042800              IF WS-T-MOD > 2
042900                 MOVE 0.050000 TO WS-P-VALUE
043000              ELSE
043100                 IF WS-T-MOD > 1.5
043200                    MOVE 0.100000 TO WS-P-VALUE
043300                 ELSE
043400                    MOVE 0.200000 TO WS-P-VALUE
043500                 END-IF
043600              END-IF
043700           END-IF
043800        END-IF
043900     END-IF
044000     .
044100*--------------------------------------------------------------*
044200*    CLASSIFICAR SIGNIFICANCIA E MONTAR TEXTO DE INTERPRETACAO
044300*--------------------------------------------------------------*
044400 040-CLASSIFICAR-SIGNIFICANCIA.
044500
044600     IF WS-P-VALUE < WS-ALFA
044700        MOVE 'Y' TO WS-SIG-FLAG
044800     ELSE
044900        MOVE 'N' TO WS-SIG-FLAG
045000     END-IF
045100
045200     IF WS-SIG-FLAG = 'Y'
045300        IF WS-CI-LOWER > 0
045400           MOVE 'SIGNIFICANT: GROUP1 > GROUP2' TO WS-INTERPRETACAO
045500        ELSE
045600           IF WS-CI-UPPER < 0
045700              MOVE 'SIGNIFICANT: GROUP1 < GROUP2'
045800                                           TO WS-INTERPRETACAO
045900           ELSE
046000              MOVE 'SIGNIFICANT: CI CONTAINS ZERO'
046100                                           TO WS-INTERPRETACAO
046200           END-IF
046300        END-IF
046400     ELSE
046500        MOVE 'NO SIGNIFICANT DIFFERENCE' TO WS-INTERPRETACAO
046600     END-IF
046700     .
046800*--------------------------------------------------------------*
046900*    GRAVAR O REGISTRO DE COMPARACAO (CMPWRKJ)
047000*--------------------------------------------------------------*
047100 042-GRAVAR-COMPARACAO.
047200
047300     MOVE WS-TI-INDICATOR (WS-IDX-INT)  TO MP-INDICATOR-NAME
047400     MOVE WS-DELTA-MEAN                 TO MP-DELTA-MEAN
047500     MOVE WS-SD-DIFF                    TO MP-SD-DIFF
047600     MOVE WS-CI-LOWER                   TO MP-CI-LOWER
047700     MOVE WS-CI-UPPER                   TO MP-CI-UPPER
047800     MOVE WS-COHENS-D                   TO MP-COHENS-D
047900     MOVE WS-HEDGES-G                   TO MP-HEDGES-G
048000     MOVE WS-T-STAT                      TO MP-T-STAT
048100     MOVE WS-DF                          TO MP-DF
048200     MOVE WS-P-VALUE                     TO MP-P-VALUE
048300     MOVE WS-SIG-FLAG                     TO MP-SIG-FLAG
048400     MOVE WS-INTERPRETACAO                TO MP-INTERPRETATION
048500
048600     WRITE REG-CMP-FILE FROM MAC-CMP-RECORD
048700     IF WS-FS-CMP  NOT = '00'
048800        MOVE 'ERRO NA GRAVACAO DO CMPWRKJ'  TO WS-MSG
048900        MOVE WS-FS-CMP                      TO WS-FS-MSG
049000        GO TO 999-ERRO
049100     ELSE
049200        ADD 1 TO WS-CTGRAV-CMP
049300        IF WS-SIG-FLAG = 'Y'
049400           ADD 1 TO WS-CTSIGNIFICATIVO
049500        END-IF
049600     END-IF
049700     .
049800*--------------------------------------------------------------*
049900*    SUB-ROTINA LOCAL - RAIZ QUADRADA (NEWTON-RAPHSON)
050000*--------------------------------------------------------------*
050100 250-CALCULAR-RAIZ.
050200
050300     IF WS-RAIZ-ENTRADA <= 0
050400        MOVE 0 TO WS-RAIZ-RESULT
050500     ELSE
050600        MOVE WS-RAIZ-ENTRADA  TO WS-RAIZ-RESULT
050700        MOVE 1                TO WS-RAIZ-CONT
050800        PERFORM 251-ITERAR-RAIZ THRU 251-ITERAR-RAIZ-EXIT
050900           UNTIL WS-RAIZ-CONT > 20
051000     END-IF
051100     .
051200 250-CALCULAR-RAIZ-EXIT.
051300     EXIT.
051400*--------------------------------------------------------------*
051500*    ITERACAO DE NEWTON-RAPHSON DA RAIZ QUADRADA
051600*--------------------------------------------------------------*
051700 251-ITERAR-RAIZ.
051800
051900     COMPUTE WS-RAIZ-RESULT ROUNDED =
052000             (WS-RAIZ-RESULT + (WS-RAIZ-ENTRADA / WS-RAIZ-RESULT))
052100             / 2
052200     ADD 1 TO WS-RAIZ-CONT
052300     .
052400 251-ITERAR-RAIZ-EXIT.
052500     EXIT.
052600*--------------------------------------------------------------*
052700*    SUB-ROTINA LOCAL - VALOR ABSOLUTO (MODULO)
052800*--------------------------------------------------------------*
052900 252-CALCULAR-MODULO.
053000
053100     IF WS-MOD-ENTRADA < 0
053200        COMPUTE WS-MOD-RESULTADO = WS-MOD-ENTRADA * -1
053300     ELSE
053400        MOVE WS-MOD-ENTRADA TO WS-MOD-RESULTADO
053500     END-IF
053600     .
053700 252-CALCULAR-MODULO-EXIT.
053800     EXIT.
053900*--------------------------------------------------------------*
054000*    PROCEDIMENTOS FINAIS - TOTAIS E FECHAMENTO
054100*--------------------------------------------------------------*
054200 090-TERMINAR.
054300
054400     PERFORM 015-DATA-HORA
054500
054600     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
054700     DISPLAY ' *========================================*'
054800     DISPLAY ' *   TOTAIS DE CONTROLE - MACPRG02        *'
054900     DISPLAY ' *----------------------------------------*'
055000     DISPLAY ' * RESULTADOS LIDOS      - CNVWRKJ = ' WS-CTLIDO
055100     DISPLAY ' * COMPARACOES GRAVADAS   - CMPWRKJ = '
055200              WS-CTGRAV-CMP
055300     DISPLAY ' * COMPARACOES SIGNIFICATIVAS       = '
055400              WS-CTSIGNIFICATIVO
055500     DISPLAY ' * REJEITADOS POR TABELA CHEIA (50) = '
055600              WS-CTREJ-TAB
055700     DISPLAY ' *========================================*'
055800
055900     CLOSE CNV-FILE
056000     IF WS-FS-CNV  NOT = '00'
056100        MOVE 'ERRO AO FECHAR O CNVWRKJ'   TO WS-MSG
056200        MOVE WS-FS-CNV                    TO WS-FS-MSG
056300        GO TO 999-ERRO
056400     END-IF
056500
056600     CLOSE CMP-FILE
056700     IF WS-FS-CMP  NOT = '00'
056800        MOVE 'ERRO AO FECHAR O CMPWRKJ'   TO WS-MSG
056900        MOVE WS-FS-CMP                    TO WS-FS-MSG
057000        GO TO 999-ERRO
057100     END-IF
057200
057300     DISPLAY ' *      TERMINO NORMAL DO MACPRG02        *'
057400     .
057500*--------------------------------------------------------------*
057600*    ROTINA DE ERRO
057700*--------------------------------------------------------------*
057800 999-ERRO.
057900
058000     DISPLAY ' *----------------------------------------*'
058100     DISPLAY ' *           PROGRAMA CANCELADO           *'
058200     DISPLAY ' *----------------------------------------*'
058300     DISPLAY ' * MENSAGEM    = ' WS-MSG
058400     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
058500     DISPLAY ' *----------------------------------------*'
058600     DISPLAY ' *       TERMINO ANORMAL DO MACPRG02      *'
058700     DISPLAY ' *----------------------------------------*'
058800     STOP RUN
058900     .
059000*---------------> FIM DO PROGRAMA MACPRG02 <--------------------*
