000100*--------------------------------------------------------------*
000200*    MACCNV01 - LAYOUT DO REGISTRO DE RESULTADO DE CONVERSAO   *
000300*--------------------------------------------------------------*
000400* DESCRICAO   : UM REGISTRO POR INDICADOR CONVERTIDO COM        *
000500*               SUCESSO PARA A FORMA CANONICA MEDIA +- DESVIO   *
000600*               PADRAO (MAC-IND-RECORD JA CLASSIFICADO E        *
000700*               CONVERTIDO PELO MACPRG01).  GRAVADO EM          *
000800*               CNVWRKJ E LIDO PELO MACPRG02 E MACPRG03.        *
000900*------------------> HISTORICO - MANUTENCAO <-------------------*
001000* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                    *
001100* ------  -------  ------  ------  -------------------------    *
001200*  V01    JUL/2026 CR-3301 YWJG    LAYOUT INICIAL DO RESULTADO  *
001300*--------------------------------------------------------------*
001400 01  MAC-CNV-RECORD.
001500     05  MC-GROUP-NAME           PIC X(12).
001600     05  MC-INDICATOR-NAME       PIC X(20).
001700     05  MC-RESULT-MEAN          PIC S9(7)V9(6).
001800     05  MC-RESULT-SD            PIC S9(7)V9(6).
001900     05  MC-RESULT-SE            PIC S9(7)V9(6).
002000     05  MC-SAMPLE-SIZE          PIC 9(7).
002100     05  MC-DECLARED-TYPE        PIC X(10).
002200     05  MC-DETECTED-TYPE        PIC X(10).
002300     05  MC-CONFIDENCE           PIC 9V9(3).
002400     05  MC-CONV-FACTOR          PIC 9(5)V9(6).
002500     05  MC-QUALITY-SCORE        PIC 9V9(2).
002600     05  MC-CONV-METHOD          PIC X(12).
002700     05  MC-METODO-ABREV REDEFINES MC-CONV-METHOD
002800                                 PIC X(03).
002900     05  MC-RESULT-FLAGS.
003000         10  MC-FLG-AVISO-CV         PIC X(01).
003100             88  MC-CV-OK                VALUE 'N'.
003200             88  MC-CV-AVISO             VALUE 'Y'.
003300         10  MC-FLG-AVISO-SE-SD      PIC X(01).
003400         10  MC-FLG-AVISO-N          PIC X(01).
003500     05  MC-QUALIDADE-TEXTO       PIC X(08).
003600     05  FILLER                  PIC X(15).
