000100*--------------------------------------------------------------*
000200*    MACCMP01 - LAYOUT DO REGISTRO DE COMPARACAO ENTRE GRUPOS  *
000300*--------------------------------------------------------------*
000400* DESCRICAO   : UM REGISTRO POR INDICADOR PAREADO ENTRE OS      *
000500*               GRUPOS INTERVENTION (GRUPO1) E BASELINE         *
000600*               (GRUPO2).  GRAVADO EM CMPWRKJ PELO MACPRG02 E   *
000700*               LIDO PELO MACPRG03 PARA OS RELATORIOS FINAIS.   *
000800*------------------> HISTORICO - MANUTENCAO <-------------------*
000900* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                    *
001000* ------  -------  ------  ------  -------------------------    *
001100*  V01    JUL/2026 CR-3301 YWJG    LAYOUT INICIAL DA COMPARACAO *
001200*--------------------------------------------------------------*
001300 01  MAC-CMP-RECORD.
001400     05  MP-INDICATOR-NAME       PIC X(20).
001500     05  MP-DELTA-MEAN           PIC S9(7)V9(4).
001600     05  MP-SD-DIFF              PIC S9(7)V9(4).
001700     05  MP-CI-LOWER             PIC S9(7)V9(4).
001800     05  MP-CI-UPPER             PIC S9(7)V9(4).
001900     05  MP-COHENS-D             PIC S9(4)V9(4).
002000     05  MP-HEDGES-G             PIC S9(4)V9(4).
002100     05  MP-T-STAT               PIC S9(4)V9(4).
002200     05  MP-DF                   PIC 9(7).
002300     05  MP-P-VALUE              PIC 9V9(4).
002400     05  MP-SIG-FLAG             PIC X(01).
002500         88  MP-SIGNIFICATIVO        VALUE 'Y'.
002600         88  MP-NAO-SIGNIFICATIVO    VALUE 'N'.
002700     05  MP-INTERPRETATION       PIC X(50).
002800     05  MP-INTERP-3 REDEFINES MP-INTERPRETATION
002900                                 PIC X(03).
003000     05  FILLER                  PIC X(10).
