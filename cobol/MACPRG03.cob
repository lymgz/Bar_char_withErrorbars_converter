000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    MACPRG03.
000400 AUTHOR.        L PEREIRA DA SILVA.
000500 INSTALLATION.  FATEC SAO CAETANO - NUCLEO DE PESQUISA.
000600 DATE-WRITTEN.  08/04/1994.
000700 DATE-COMPILED.
000800 SECURITY.      USO RESTRITO AO NUCLEO DE PESQUISA.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROCESSAMENTO ESTATISTICO EM LOTE
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER OS RESULTADOS DE CONVERSAO (CNVWRKJ), OS
001300*           INDICADORES PULADOS (SKPWRKJ), OS TOTAIS POR GRUPO
001400*           (GRPWRKJ) E AS COMPARACOES ENTRE GRUPOS (CMPWRKJ)
001500*           GRAVADOS PELOS PASSOS ANTERIORES DO LOTE MAC E
001600*           EMITIR O RESUMO DE CONVERSAO, O RELATORIO IMPRESSO
001700*           DE CONVERSAO/COMPARACAO E OS FORMATOS DE EXPORTACAO
001800*           PARA SOFTWARE DE META-ANALISE (UNIVERSAL, REVMAN,
001900*           R-META).
002000*--------------------------------------------------------------*
002100*------------------> HISTORICO - MANUTENCAO <-------------------*
002200* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002300* ------  -------  ------  ------  -------------------------
002400*  V01    ABR/1994 000122  LPS     PROGRAMA INICIAL - RESUMO      CR0122  
002500*                                  DE CONVERSAO E LISTAGEM        CR0122  
002600*  V02    OUT/1996 000160  MWJ     INCLUIDO O RELATORIO DE        CR0160  
002700*                                  TOTAIS POR GRUPO COM           CR0160  
002800*                                  CABECALHO PAGINADO             CR0160  
002900*  V03    DEZ/1998 000206  RCN     AJUSTE ANO 2000 (Y2K) -        CR0206  
003000*                                  CAMPOS DE DATA DE 2 P/ 4 DIG   CR0206  
003100*  V04    MAR/1999 000209  RCN     TESTE DE VIRADA DE ANO -       CR0209  
003200*                                  REVALIDADO SEM PENDENCIAS      CR0209  
003300*  V05    JUN/2001 000256  LPS     MIGRACAO DO CADASTRO PARA O    CR0256  
003400*                                  LOTE SEQUENCIAL PADRAO MAC     CR0256  
003500*  V06    MAR/2004 000302  MWJ     INCLUIDA A SECAO DE            CR0302  
003600*                                  COMPARACAO ENTRE GRUPOS        CR0302  
003700*  V07    AGO/2007 000357  RCN     INCLUIDA A EXPORTACAO NO       CR0357  
003800*                                  FORMATO REVMAN E R-META        CR0357  
003900*  V08    JAN/2011 000403  LPS     INCLUIDA A EXPORTACAO NO       CR0403  
004000*                                  FORMATO UNIVERSAL              CR0403  
004100*  V09    JUL/2026 CR3301  YWJG    REESCRITA COMPLETA PARA O      CR3301  
004200*                                  LOTE DE META-ANALISE           CR3301  
004300*  V10    AGO/2026 CR3302  RCN     RETIRADA A CONFIGURATION       CR3302  
004400*                                  SECTION - NAO HA PICTURE       CR3302  
004500*                                  SYMBOL DE MOEDA NESTE LOTE     CR3302  
004600*  V11    AGO/2026 CR3303  MWJ     CONTADOR DE REJEITADOS P/      CR3303  
004700*                                  TABELA CHEIA (51A/31A OCOR-    CR3303  
004800*                                  RENCIA EM DIANTE) NOS          CR3303  
004900*                                  TOTAIS DE CONTROLE             CR3303  
005000*  V12    AGO/2026 CR3304  LPS     REINCLUIDA A CONFIGURATION     CR3304  
005100*                                  SECTION - CANAL 1 DA           CR3304  
005200*                                  IMPRESSORA NO CABECALHO DO     CR3304  
005300*                                  CMPRPTJ (TOP-OF-FORM)          CR3304  
005400*  V13    AGO/2026 CR3305  RCN     WS-TOT-INDICADORES/WS-TOT-     CR3305  
005500*                                  SUCESSOS PASSARAM A NIVEL      CR3305  
005600*                                  77 - PADRAO DO NUCLEO P/       CR3305  
005700*                                  CONTADOR ISOLADO               CR3305  
005800*--------------------------------------------------------------*
005900 ENVIRONMENT DIVISION.
006000*====================*
006100 CONFIGURATION SECTION.
006200*---------------------*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CURRENCY SIGN IS "R$ " WITH PICTURE SYMBOL "$"
006600     .
006700 INPUT-OUTPUT SECTION.
006800*---------------------*
006900 FILE-CONTROL.
007000     SELECT CNV-FILE ASSIGN TO CNVWRKJ
007100            FILE STATUS   IS WS-FS-CNV
007200     .
007300     SELECT SKP-FILE ASSIGN TO SKPWRKJ
007400            FILE STATUS   IS WS-FS-SKP
007500     .
007600     SELECT GRP-FILE ASSIGN TO GRPWRKJ
007700            FILE STATUS   IS WS-FS-GRP
007800     .
007900     SELECT CMP-FILE ASSIGN TO CMPWRKJ
008000            FILE STATUS   IS WS-FS-CMP
008100     .
008200     SELECT CNVSUM-FILE ASSIGN TO CNVSUMJ
008300            FILE STATUS   IS WS-FS-CSM
008400     .
008500     SELECT CMPRPT-FILE ASSIGN TO CMPRPTJ
008600            FILE STATUS   IS WS-FS-RPT
008700     .
008800     SELECT UNIEXP-FILE ASSIGN TO UNIEXPJ
008900            FILE STATUS   IS WS-FS-UNI
009000     .
009100     SELECT RVMEXP-FILE ASSIGN TO RVMEXPJ
009200            FILE STATUS   IS WS-FS-RVM
009300     .
009400     SELECT RMTEXP-FILE ASSIGN TO RMTEXPJ
009500            FILE STATUS   IS WS-FS-RMT
009600     .
009700 DATA DIVISION.
009800*=============*
009900 FILE SECTION.
010000*------------*
010100 FD  CNV-FILE
010200     LABEL RECORD STANDARD
010300     RECORDING MODE  F
010400     .
010500 01  REG-CNV-FILE            PIC X(154)
010600     .
010700 FD  SKP-FILE
010800     LABEL RECORD STANDARD
010900     RECORDING MODE  F
011000     .
011100 01  REG-SKP-FILE            PIC X(82)
011200     .
011300 FD  GRP-FILE
011400     LABEL RECORD STANDARD
011500     RECORDING MODE  F
011600     .
011700 01  REG-GRP-FILE            PIC X(59)
011800     .
011900 FD  CMP-FILE
012000     LABEL RECORD STANDARD
012100     RECORDING MODE  F
012200     .
012300 01  REG-CMP-FILE            PIC X(161)
012400     .
012500 FD  CNVSUM-FILE
012600     LABEL RECORD OMITTED
012700     RECORDING MODE  F
012800     .
012900 01  REG-CNVSUM-FILE         PIC X(100)
013000     .
013100 FD  CMPRPT-FILE
013200     LABEL RECORD OMITTED
013300     RECORDING MODE  F
013400     .
013500 01  REG-CMPRPT-FILE         PIC X(100)
013600     .
013700 FD  UNIEXP-FILE
013800     LABEL RECORD OMITTED
013900     RECORDING MODE  F
014000     .
014100 01  REG-UNIEXP-FILE         PIC X(272)
014200     .
014300 FD  RVMEXP-FILE
014400     LABEL RECORD OMITTED
014500     RECORDING MODE  F
014600     .
014700 01  REG-RVMEXP-FILE         PIC X(86)
014800     .
014900 FD  RMTEXP-FILE
015000     LABEL RECORD OMITTED
015100     RECORDING MODE  F
015200     .
015300 01  REG-RMTEXP-FILE         PIC X(108)
015400     .
015500 WORKING-STORAGE SECTION.
015600*-----------------------*
015700 01  FILLER                  PIC X(35)       VALUE
015800     '**** INICIO DA WORKING-STORAGE ****'.
015900
016000*-----> TOTAIS GERAIS DA RODADA - ISOLADOS (77) POR SEREM
016100*-----> TESTADOS/IMPRESSOS COM MAIOR FREQUENCIA QUE OS DEMAIS
016200 77  WS-TOT-INDICADORES         PIC 9(05) COMP.
016300 77  WS-TOT-SUCESSOS            PIC 9(05) COMP.
016400
016500*-----> LAYOUTS COMPARTILHADOS (COPY MEMBERS DO LOTE MAC)
016600     COPY MACCNV01.
016700     COPY MACSKP01.
016800     COPY MACGRP01.
016900     COPY MACCMP01.
017000
017100*-----> VARIAVEIS AUXILIARES DE CONTROLE DE ARQUIVO/DATA-HORA
017200 01  WS-AREA-AUX.
017300     05  WS-FS-CNV               PIC X(02).
017400     05  WS-FS-SKP               PIC X(02).
017500     05  WS-FS-GRP               PIC X(02).
017600     05  WS-FS-CMP               PIC X(02).
017700     05  WS-FS-CSM               PIC X(02).
017800     05  WS-FS-RPT               PIC X(02).
017900     05  WS-FS-UNI               PIC X(02).
018000     05  WS-FS-RVM               PIC X(02).
018100     05  WS-FS-RMT               PIC X(02).
018200     05  WS-MSG                  PIC X(30).
018300     05  WS-FS-MSG               PIC X(02).
018400     05  WS-DTSYS                PIC 9(06).
018500     05  WS-DTSYS-R REDEFINES WS-DTSYS.
018600         10  WS-DTSYS-AA             PIC 99.
018700         10  WS-DTSYS-MM             PIC 99.
018800         10  WS-DTSYS-DD             PIC 99.
018900     05  WS-HRSYS                PIC 9(08).
019000     05  WS-DTEDI                PIC X(10).
019100     05  WS-HREDI                PIC X(11).
019200     05  WS-CTLIN                PIC 9(03) COMP VALUE 99.
019300     05  WS-PAG-RPT              PIC 9(02) COMP.
019400     05  FILLER                  PIC X(05).
019500
019600*-----> TOTAIS POR GRUPO (CARREGADOS DO GRPWRKJ)
019700 01  WS-GRP-TOTAIS.
019800     05  WS-GB-QTD-IND            PIC 9(05) COMP.
019900     05  WS-GB-QTD-COMPLETOS      PIC 9(05) COMP.
020000     05  WS-GB-QTD-SUCESSO        PIC 9(05) COMP.
020100     05  WS-GB-QUALIDADE          PIC X(10).
020200     05  WS-GB-UNIFICAR           PIC X(01).
020300     05  WS-GI-QTD-IND            PIC 9(05) COMP.
020400     05  WS-GI-QTD-COMPLETOS      PIC 9(05) COMP.
020500     05  WS-GI-QTD-SUCESSO        PIC 9(05) COMP.
020600     05  WS-GI-QUALIDADE          PIC X(10).
020700     05  WS-GI-UNIFICAR           PIC X(01).
020800     05  FILLER                   PIC X(05).
020900
021000*-----> TOTAIS GERAIS E DISTRIBUICAO POR TIPO DETECTADO
021100 01  WS-TOTAIS-GERAIS.
021200     05  WS-TAXA-CONVERSAO       PIC 9(03)V9(1).
021300     05  WS-DIST-SE              PIC 9(05) COMP.
021400     05  WS-DIST-SD              PIC 9(05) COMP.
021500     05  WS-DIST-CI95            PIC 9(05) COMP.
021600     05  WS-DIST-CI99            PIC 9(05) COMP.
021700     05  WS-DIST-2SE             PIC 9(05) COMP.
021800     05  WS-DIST-ASYM            PIC 9(05) COMP.
021900     05  WS-DIST-UNKNOWN         PIC 9(05) COMP.
022000     05  WS-CTCMP-TOTAL          PIC 9(05) COMP.
022100     05  WS-CTCMP-SIG            PIC 9(05) COMP.
022200     05  WS-CTCMP-NAOSIG         PIC 9(05) COMP.
022300     05  WS-CTREJ-TAB            PIC 9(05) COMP.
022400     05  FILLER                  PIC X(05).
022500
022600*-----> TABELA DE CONVERSOES - GRUPO BASELINE
022700 01  WS-TAB-BAS.
022800     05  WS-TB2-QTDE             PIC 9(03) COMP.
022900     05  WS-TB2-ITEM OCCURS 50 TIMES INDEXED BY WS-IX-BAS.
023000         10  WS-TB2-INDICATOR        PIC X(20).
023100         10  WS-TB2-MEAN             PIC S9(7)V9(6).
023200         10  WS-TB2-SD               PIC S9(7)V9(6).
023300         10  WS-TB2-N                PIC 9(7).
023400         10  WS-TB2-DECLARADO        PIC X(10).
023500         10  WS-TB2-DETECTADO        PIC X(10).
023600         10  WS-TB2-CONFIANCA        PIC 9V9(3).
023700         10  WS-TB2-METODO           PIC X(12).
023800         10  FILLER                  PIC X(05).
023900
024000*-----> TABELA DE CONVERSOES - GRUPO INTERVENTION
024100 01  WS-TAB-INT.
024200     05  WS-TI2-QTDE             PIC 9(03) COMP.
024300     05  WS-TI2-ITEM OCCURS 50 TIMES INDEXED BY WS-IX-INT.
024400         10  WS-TI2-INDICATOR        PIC X(20).
024500         10  WS-TI2-MEAN             PIC S9(7)V9(6).
024600         10  WS-TI2-SD               PIC S9(7)V9(6).
024700         10  WS-TI2-N                PIC 9(7).
024800         10  WS-TI2-DECLARADO        PIC X(10).
024900         10  WS-TI2-DETECTADO        PIC X(10).
025000         10  WS-TI2-CONFIANCA        PIC 9V9(3).
025100         10  WS-TI2-METODO           PIC X(12).
025200         10  FILLER                  PIC X(05).
025300
025400*-----> TABELA DE INDICADORES PULADOS - GRUPO BASELINE
025500 01  WS-TAB-SKP-BAS.
025600     05  WS-SB-QTDE              PIC 9(03) COMP.
025700     05  WS-SB-ITEM OCCURS 30 TIMES INDEXED BY WS-IX-SKP-BAS.
025800         10  WS-SB-INDICATOR         PIC X(20).
025900         10  WS-SB-DECLARADO         PIC X(10).
026000         10  WS-SB-MOTIVO            PIC X(30).
026100         10  FILLER                  PIC X(05).
026200
026300*-----> TABELA DE INDICADORES PULADOS - GRUPO INTERVENTION
026400 01  WS-TAB-SKP-INT.
026500     05  WS-SI-QTDE              PIC 9(03) COMP.
026600     05  WS-SI-ITEM OCCURS 30 TIMES INDEXED BY WS-IX-SKP-INT.
026700         10  WS-SI-INDICATOR         PIC X(20).
026800         10  WS-SI-DECLARADO         PIC X(10).
026900         10  WS-SI-MOTIVO            PIC X(30).
027000         10  FILLER                  PIC X(05).
027100
027200*-----> TABELA DE COMPARACOES (CARREGADA DO CMPWRKJ)
027300 01  WS-TAB-CMP.
027400     05  WS-CP-QTDE              PIC 9(03) COMP.
027500     05  WS-CP-ITEM OCCURS 50 TIMES INDEXED BY WS-IX-CMP.
027600         10  WS-CP-INDICATOR         PIC X(20).
027700         10  WS-CP-DELTA             PIC S9(7)V9(4).
027800         10  WS-CP-SDDIFF            PIC S9(7)V9(4).
027900         10  WS-CP-CILOWER           PIC S9(7)V9(4).
028000         10  WS-CP-CIUPPER           PIC S9(7)V9(4).
028100         10  WS-CP-COHENSD           PIC S9(4)V9(4).
028200         10  WS-CP-HEDGESG           PIC S9(4)V9(4).
028300         10  WS-CP-TSTAT             PIC S9(4)V9(4).
028400         10  WS-CP-DF                PIC 9(7).
028500         10  WS-CP-PVALUE            PIC 9V9(4).
028600         10  WS-CP-SIGFLAG           PIC X(01).
028700         10  WS-CP-INTERP            PIC X(50).
028800         10  FILLER                  PIC X(05).
028900
029000*-----> REGISTRO DO RESUMO DE CONVERSAO (CNVSUMJ)
029100 01  WS-CSM-RECORD.
029200     05  CS-GROUP-NAME           PIC X(12).
029300     05  CS-INDICATOR-NAME       PIC X(20).
029400     05  CS-MEAN                 PIC S9(7)V9(4).
029500     05  CS-SD                   PIC S9(7)V9(4).
029600     05  CS-SAMPLE-SIZE          PIC 9(7).
029700     05  CS-DETECTED-TYPE        PIC X(10).
029800     05  CS-CONV-METHOD          PIC X(12).
029900     05  CS-CONFIDENCE           PIC 9V9(3).
030000     05  FILLER                  PIC X(13).
030100
030200*-----> LINHAS DE IMPRESSAO DO RELATORIO (CMPRPTJ)
030300 01  WS-CAB-RPT.
030400     05  FILLER                  PIC X(01) VALUE SPACE.
030500     05  CB-DATA                 PIC X(10).
030600     05  FILLER                  PIC X(02) VALUE SPACE.
030700     05  FILLER                  PIC X(46) VALUE
030800         'RELATORIO DE CONVERSAO E COMPARACAO - LOTE MAC'.
030900     05  FILLER                  PIC X(05) VALUE 'PAG. '.
031000     05  CB-PAG                  PIC 9(02) VALUE ZEROS.
031100
031200 01  WS-LIN-SEP                  PIC X(100) VALUE ALL '-'.
031300
031400 01  WS-LIN-GRUPO.
031500     05  FILLER                  PIC X(01) VALUE SPACE.
031600     05  FILLER                  PIC X(08) VALUE 'GRUPO: '.
031700     05  LG-NOME                 PIC X(12).
031800
031900 01  WS-LIN-IND.
032000     05  FILLER                  PIC X(02) VALUE SPACE.
032100     05  LI-INDICATOR            PIC X(20).
032200     05  FILLER                  PIC X(02) VALUE SPACE.
032300     05  LI-COMPLETO             PIC X(01).
032400     05  FILLER                  PIC X(03) VALUE SPACE.
032500     05  LI-DECLARADO            PIC X(10).
032600     05  FILLER                  PIC X(02) VALUE SPACE.
032700     05  LI-DETECTADO            PIC X(10).
032800     05  FILLER                  PIC X(02) VALUE SPACE.
032900     05  LI-CONFIANCA            PIC 9.99.
033000
033100 01  WS-LIN-QUALIDADE.
033200     05  FILLER                  PIC X(02) VALUE SPACE.
033300     05  FILLER                  PIC X(20) VALUE
033400         'QUALIDADE DO GRUPO: '.
033500     05  LQ-QUALIDADE            PIC X(10).
033600     05  FILLER                  PIC X(02) VALUE SPACE.
033700     05  FILLER                  PIC X(12) VALUE 'UNIFICAR?   '.
033800     05  LQ-UNIFICAR             PIC X(03).
033900
034000 01  WS-LIN-DIST.
034100     05  FILLER                  PIC X(02) VALUE SPACE.
034200     05  LD-TIPO                 PIC X(10).
034300     05  FILLER                  PIC X(02) VALUE SPACE.
034400     05  LD-QTDE                 PIC ZZZZ9.
034500
034600 01  WS-LIN-TAXA.
034700     05  FILLER                  PIC X(02) VALUE SPACE.
034800     05  FILLER                  PIC X(30) VALUE
034900         'TAXA DE CONVERSAO GERAL     : '.
035000     05  LT-TAXA                 PIC ZZ9.9.
035100     05  FILLER                  PIC X(03) VALUE '% ('.
035200     05  LT-SUCESSOS             PIC ZZZZ9.
035300     05  FILLER                  PIC X(01) VALUE '/'.
035400     05  LT-TOTAL                PIC ZZZZ9.
035500     05  FILLER                  PIC X(01) VALUE ')'.
035600
035700 01  WS-LIN-RECOM.
035800     05  FILLER                  PIC X(02) VALUE SPACE.
035900     05  LR-TEXTO                PIC X(80).
036000
036100 01  WS-LIN-RESULTADO.
036200     05  FILLER                  PIC X(02) VALUE SPACE.
036300     05  LRS-INDICATOR           PIC X(20).
036400     05  FILLER                  PIC X(02) VALUE SPACE.
036500     05  FILLER                  PIC X(06) VALUE 'MEDIA '.
036600     05  LRS-MEAN                PIC -9(5).999.
036700     05  FILLER                  PIC X(02) VALUE SPACE.
036800     05  FILLER                  PIC X(03) VALUE 'SD '.
036900     05  LRS-SD                  PIC -9(5).999.
037000
037100 01  WS-LIN-CAB-CMP.
037200     05  FILLER                  PIC X(02) VALUE SPACE.
037300     05  FILLER                  PIC X(26) VALUE
037400         'TIPO: INTERVENCAO X BASE '.
037500     05  FILLER                  PIC X(02) VALUE SPACE.
037600     05  FILLER                  PIC X(20) VALUE
037700         'NIVEL DE CONFIANCA: '.
037800     05  LCC-NIVEL                PIC 9.99.
037900     05  FILLER                  PIC X(03) VALUE SPACE.
038000     05  FILLER                  PIC X(18) VALUE
038100         'TOTAL COMPARACOES:'.
038200     05  LCC-TOTAL                PIC ZZZZ9.
038300     05  FILLER                  PIC X(03) VALUE SPACE.
038400     05  FILLER                  PIC X(14) VALUE
038500         'SIGNIFICATIVAS:'.
038600     05  LCC-SIG                  PIC ZZZZ9.
038700
038800 01  WS-LIN-CMP-DET.
038900     05  FILLER                  PIC X(02) VALUE SPACE.
039000     05  LCD-INDICATOR            PIC X(20).
039100     05  FILLER                  PIC X(01) VALUE SPACE.
039200     05  LCD-DELTA                PIC -9(5).9999.
039300     05  FILLER                  PIC X(01) VALUE SPACE.
039400     05  LCD-SDDIFF               PIC -9(5).9999.
039500     05  FILLER                  PIC X(01) VALUE SPACE.
039600     05  LCD-CILOWER              PIC -9(5).9999.
039700     05  FILLER                  PIC X(01) VALUE SPACE.
039800     05  LCD-CIUPPER              PIC -9(5).9999.
039900     05  FILLER                  PIC X(01) VALUE SPACE.
040000     05  LCD-COHENSD              PIC -9.9999.
040100     05  FILLER                  PIC X(01) VALUE SPACE.
040200     05  LCD-PVALUE               PIC 9.9999.
040300     05  FILLER                  PIC X(01) VALUE SPACE.
040400     05  LCD-INTERP               PIC X(30).
040500
040600 01  WS-LIN-CMP-SUM.
040700     05  FILLER                  PIC X(02) VALUE SPACE.
040800     05  LCS-DIRECAO              PIC X(01).
040900     05  FILLER                  PIC X(01) VALUE SPACE.
041000     05  LCS-INDICATOR            PIC X(20).
041100     05  FILLER                  PIC X(01) VALUE SPACE.
041200     05  LCS-DELTA                PIC -9(4).999.
041300     05  FILLER                  PIC X(01) VALUE SPACE.
041400     05  LCS-PVALUE               PIC 9.999.
041500
041600*-----> REGISTROS DE EXPORTACAO PARA SOFTWARE DE META-ANALISE
041700 01  WS-UNB-REC.
041800     05  UB-STUDY-ID             PIC X(20).
041900     05  UB-GROUP-NAME           PIC X(12).
042000     05  UB-MEAN                 PIC S9(7)V9(6).
042100     05  UB-SD                   PIC S9(7)V9(6).
042200     05  UB-N                    PIC 9(7).
042300     05  UB-ERROR-TYPE           PIC X(10).
042400     05  UB-CONV-METHOD          PIC X(12).
042500     05  UB-CONFIDENCE           PIC 9V9(3).
042600     05  FILLER                  PIC X(09).
042700
042800 01  WS-UNI-REC.
042900     05  UE-STUDY-ID             PIC X(20).
043000     05  UE-COMPARISON-TYPE      PIC X(25).
043100     05  UE-INT-MEAN             PIC S9(7)V9(6).
043200     05  UE-INT-SD               PIC S9(7)V9(6).
043300     05  UE-INT-N                PIC 9(7).
043400     05  UE-CTL-MEAN             PIC S9(7)V9(6).
043500     05  UE-CTL-SD               PIC S9(7)V9(6).
043600     05  UE-CTL-N                PIC 9(7).
043700     05  UE-MEAN-DIFF            PIC S9(7)V9(4).
043800     05  UE-SD-DIFF              PIC S9(7)V9(4).
043900     05  UE-COHENS-D             PIC S9(4)V9(4).
044000     05  UE-HEDGES-G             PIC S9(4)V9(4).
044100     05  UE-SE-DIFF              PIC S9(7)V9(4).
044200     05  UE-CI-LOWER             PIC S9(7)V9(4).
044300     05  UE-CI-UPPER             PIC S9(7)V9(4).
044400     05  UE-P-VALUE              PIC 9V9(4).
044500     05  UE-SIGNIFICANT          PIC X(03).
044600     05  UE-ERROR-TYPE           PIC X(10).
044700     05  UE-CONV-METHOD          PIC X(12).
044800     05  UE-NOTES                PIC X(50).
044900     05  FILLER                  PIC X(10).
045000
045100 01  WS-RVM-REC.
045200     05  RM-STUDY-ID             PIC X(20).
045300     05  RM-INT-MEAN             PIC S9(7)V9(6).
045400     05  RM-INT-SD               PIC S9(7)V9(6).
045500     05  RM-INT-N                PIC 9(7).
045600     05  RM-CTL-MEAN             PIC S9(7)V9(6).
045700     05  RM-CTL-SD               PIC S9(7)V9(6).
045800     05  RM-CTL-N                PIC 9(7).
045900     05  FILLER                  PIC X(06).
046000
046100 01  WS-RMT-REC.
046200     05  RT-STUDY                PIC X(20).
046300     05  RT-TE                   PIC S9(7)V9(4).
046400     05  RT-SETE                 PIC S9(7)V9(4).
046500     05  RT-N-E                  PIC 9(7).
046600     05  RT-N-C                  PIC 9(7).
046700     05  RT-MEAN-E               PIC S9(7)V9(6).
046800     05  RT-SD-E                 PIC S9(7)V9(6).
046900     05  RT-MEAN-C               PIC S9(7)V9(6).
047000     05  RT-SD-C                 PIC S9(7)V9(6).
047100     05  FILLER                  PIC X(08).
047200
047300 01  FILLER                  PIC X(35)       VALUE
047400     '****** FIM DA WORKING-STORAGE *****'.
047500*
047600 PROCEDURE DIVISION.
047700*==================*
047800*--------------------------------------------------------------*
047900*    PROCESSO PRINCIPAL
048000*--------------------------------------------------------------*
048100 000-MACPRG03.
048200
048300     PERFORM 010-INICIAR
048400     PERFORM 020-CARREGAR-GRUPOS THRU 020-CARREGAR-GRUPOS-EXIT
048500     PERFORM 030-CARREGAR-CONVERSOES THRU
048600             030-CARREGAR-CONVERSOES-EXIT
048700     PERFORM 040-CARREGAR-PULADOS THRU
048800             040-CARREGAR-PULADOS-EXIT
048900     PERFORM 050-CARREGAR-COMPARACOES THRU
049000             050-CARREGAR-COMPARACOES-EXIT
049100     PERFORM 055-CALCULAR-TAXA
049200     PERFORM 060-GRAVAR-RESUMO-CONVERSAO THRU
049300             060-GRAVAR-RESUMO-CONVERSAO-EXIT
049400     PERFORM 070-IMPRIMIR-RELATORIO
049500     PERFORM 080-GRAVAR-EXPORTS
049600     PERFORM 090-TERMINAR
049700     STOP RUN
049800     .
049900*--------------------------------------------------------------*
050000*    PROCEDIMENTOS INICIAIS
050100*--------------------------------------------------------------*
050200 010-INICIAR.
050300
050400     DISPLAY ' *----------------------------------------*'
050500     DISPLAY ' *  MACPRG03 - RELATORIOS E EXPORTACAO     *'
050600     DISPLAY ' *  NUCLEO DE PESQUISA - FATEC SCS         *'
050700     DISPLAY ' *----------------------------------------*'
050800
050900     PERFORM 015-DATA-HORA
051000
051100     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
051200
051300     OPEN INPUT  CNV-FILE
051400     IF WS-FS-CNV  NOT = '00'
051500        MOVE 'ERRO AO ABRIR O CNVWRKJ'    TO WS-MSG
051600        MOVE WS-FS-CNV                    TO WS-FS-MSG
051700        GO TO 999-ERRO
051800     END-IF
051900
052000     OPEN INPUT  SKP-FILE
052100     IF WS-FS-SKP  NOT = '00'
052200        MOVE 'ERRO AO ABRIR O SKPWRKJ'    TO WS-MSG
052300        MOVE WS-FS-SKP                    TO WS-FS-MSG
052400        GO TO 999-ERRO
052500     END-IF
052600
052700     OPEN INPUT  GRP-FILE
052800     IF WS-FS-GRP  NOT = '00'
052900        MOVE 'ERRO AO ABRIR O GRPWRKJ'    TO WS-MSG
053000        MOVE WS-FS-GRP                    TO WS-FS-MSG
053100        GO TO 999-ERRO
053200     END-IF
053300
053400     OPEN INPUT  CMP-FILE
053500     IF WS-FS-CMP  NOT = '00'
053600        MOVE 'ERRO AO ABRIR O CMPWRKJ'    TO WS-MSG
053700        MOVE WS-FS-CMP                    TO WS-FS-MSG
053800        GO TO 999-ERRO
053900     END-IF
054000
054100     OPEN OUTPUT CNVSUM-FILE
054200     IF WS-FS-CSM  NOT = '00'
054300        MOVE 'ERRO AO ABRIR O CNVSUMJ'    TO WS-MSG
054400        MOVE WS-FS-CSM                    TO WS-FS-MSG
054500        GO TO 999-ERRO
054600     END-IF
054700
054800     OPEN OUTPUT CMPRPT-FILE
054900     IF WS-FS-RPT  NOT = '00'
055000        MOVE 'ERRO AO ABRIR O CMPRPTJ'    TO WS-MSG
055100        MOVE WS-FS-RPT                    TO WS-FS-MSG
055200        GO TO 999-ERRO
055300     END-IF
055400
055500     OPEN OUTPUT UNIEXP-FILE
055600     IF WS-FS-UNI  NOT = '00'
055700        MOVE 'ERRO AO ABRIR O UNIEXPJ'    TO WS-MSG
055800        MOVE WS-FS-UNI                    TO WS-FS-MSG
055900        GO TO 999-ERRO
056000     END-IF
056100
056200     OPEN OUTPUT RVMEXP-FILE
056300     IF WS-FS-RVM  NOT = '00'
056400        MOVE 'ERRO AO ABRIR O RVMEXPJ'    TO WS-MSG
056500        MOVE WS-FS-RVM                    TO WS-FS-MSG
056600        GO TO 999-ERRO
056700     END-IF
056800
056900     OPEN OUTPUT RMTEXP-FILE
057000     IF WS-FS-RMT  NOT = '00'
057100        MOVE 'ERRO AO ABRIR O RMTEXPJ'    TO WS-MSG
057200        MOVE WS-FS-RMT                    TO WS-FS-MSG
057300        GO TO 999-ERRO
057400     END-IF
057500     .
057600*--------------------------------------------------------------*
057700*    OBTER A DATA E HORA DO SISTEMA
057800*--------------------------------------------------------------*
057900 015-DATA-HORA.
058000
058100     ACCEPT  WS-DTSYS  FROM DATE
058200     STRING  WS-DTSYS  (5:2) '/'
058300             WS-DTSYS  (3:2) '/20'
058400             WS-DTSYS  (1:2)
058500     DELIMITED BY SIZE INTO WS-DTEDI
058600
058700     ACCEPT  WS-HRSYS  FROM TIME
058800     STRING  WS-HRSYS  (1:2) ':'
058900             WS-HRSYS  (3:2) ':'
059000             WS-HRSYS  (5:2) ':'
059100             WS-HRSYS  (7:2)
059200     DELIMITED BY SIZE INTO WS-HREDI
059300     .
059400*--------------------------------------------------------------*
059500*    CARREGAR OS TOTAIS POR GRUPO (GRPWRKJ - 2 REGISTROS)
059600*--------------------------------------------------------------*
059700 020-CARREGAR-GRUPOS.
059800
059900     PERFORM 021-LER-GRP
060000     PERFORM 022-CLASSIFICAR-GRP THRU 022-CLASSIFICAR-GRP-EXIT
060100        UNTIL WS-FS-GRP = '10'
060200     .
060300 020-CARREGAR-GRUPOS-EXIT.
060400     EXIT.
060500*--------------------------------------------------------------*
060600*    LEITURA DO ARQUIVO DE TOTAIS POR GRUPO
060700*--------------------------------------------------------------*
060800 021-LER-GRP.
060900
061000     READ GRP-FILE INTO MAC-GRP-RECORD
061100
061200     IF WS-FS-GRP  NOT = '00' AND '10'
061300        MOVE 'ERRO NA LEITURA DO GRPWRKJ'   TO WS-MSG
061400        MOVE WS-FS-GRP                      TO WS-FS-MSG
061500        GO TO 999-ERRO
061600     END-IF
061700     .
061800*--------------------------------------------------------------*
061900*    CLASSIFICAR O REGISTRO DE GRUPO LIDO
062000*--------------------------------------------------------------*
062100 022-CLASSIFICAR-GRP.
062200
062300     IF MG-GROUP-NAME = 'Baseline    '
062400        MOVE MG-QTD-INDICADORES   TO WS-GB-QTD-IND
062500        MOVE MG-QTD-COMPLETOS     TO WS-GB-QTD-COMPLETOS
062600        MOVE MG-QTD-SUCESSO       TO WS-GB-QTD-SUCESSO
062700        MOVE MG-QUALIDADE         TO WS-GB-QUALIDADE
062800        MOVE MG-RECOMENDA-UNIFICAR TO WS-GB-UNIFICAR
062900     ELSE
063000        MOVE MG-QTD-INDICADORES   TO WS-GI-QTD-IND
063100        MOVE MG-QTD-COMPLETOS     TO WS-GI-QTD-COMPLETOS
063200        MOVE MG-QTD-SUCESSO       TO WS-GI-QTD-SUCESSO
063300        MOVE MG-QUALIDADE         TO WS-GI-QUALIDADE
063400        MOVE MG-RECOMENDA-UNIFICAR TO WS-GI-UNIFICAR
063500     END-IF
063600
063700     COMPUTE WS-TOT-INDICADORES =
063800             WS-TOT-INDICADORES + MG-QTD-INDICADORES
063900     COMPUTE WS-TOT-SUCESSOS =
064000             WS-TOT-SUCESSOS + MG-QTD-SUCESSO
064100
064200     PERFORM 021-LER-GRP
064300     .
064400 022-CLASSIFICAR-GRP-EXIT.
064500     EXIT.
064600*--------------------------------------------------------------*
064700*    CARREGAR AS CONVERSOES (CNVWRKJ) NAS TABELAS EM MEMORIA
064800*--------------------------------------------------------------*
064900 030-CARREGAR-CONVERSOES.
065000
065100     PERFORM 031-LER-CNV
065200     PERFORM 032-CLASSIFICAR-CNV THRU 032-CLASSIFICAR-CNV-EXIT
065300        UNTIL WS-FS-CNV = '10'
065400     .
065500 030-CARREGAR-CONVERSOES-EXIT.
065600     EXIT.
065700*--------------------------------------------------------------*
065800*    LEITURA DO ARQUIVO DE RESULTADOS DE CONVERSAO
065900*--------------------------------------------------------------*
066000 031-LER-CNV.
066100
066200     READ CNV-FILE INTO MAC-CNV-RECORD
066300
066400     IF WS-FS-CNV  NOT = '00' AND '10'
066500        MOVE 'ERRO NA LEITURA DO CNVWRKJ'   TO WS-MSG
066600        MOVE WS-FS-CNV                      TO WS-FS-MSG
066700        GO TO 999-ERRO
066800     END-IF
066900     .
067000*--------------------------------------------------------------*
067100*    CLASSIFICAR UMA CONVERSAO NA TABELA DO SEU GRUPO E
067200*    ACUMULAR A DISTRIBUICAO POR TIPO DETECTADO
067300*--------------------------------------------------------------*
067400 032-CLASSIFICAR-CNV.
067500
067600     IF MC-GROUP-NAME = 'Baseline    '
067700        IF WS-TB2-QTDE < 50
067800           ADD 1 TO WS-TB2-QTDE
067900           MOVE MC-INDICATOR-NAME TO WS-TB2-INDICATOR (WS-TB2-QTDE)
068000           MOVE MC-RESULT-MEAN    TO WS-TB2-MEAN      (WS-TB2-QTDE)
068100           MOVE MC-RESULT-SD      TO WS-TB2-SD        (WS-TB2-QTDE)
068200           MOVE MC-SAMPLE-SIZE    TO WS-TB2-N         (WS-TB2-QTDE)
068300           MOVE MC-DECLARED-TYPE  TO WS-TB2-DECLARADO (WS-TB2-QTDE)
068400           MOVE MC-DETECTED-TYPE  TO WS-TB2-DETECTADO (WS-TB2-QTDE)
068500           MOVE MC-CONFIDENCE     TO WS-TB2-CONFIANCA (WS-TB2-QTDE)
068600           MOVE MC-CONV-METHOD    TO WS-TB2-METODO    (WS-TB2-QTDE)
068700        ELSE
068800           ADD 1 TO WS-CTREJ-TAB
068900           DISPLAY ' * AVISO - TABELA CONV. BASELINE CHEIA (50) '
069000                    '- ' MC-INDICATOR-NAME ' NAO ARMAZENADO'
069100        END-IF
069200     ELSE
069300        IF WS-TI2-QTDE < 50
069400           ADD 1 TO WS-TI2-QTDE
069500           MOVE MC-INDICATOR-NAME TO WS-TI2-INDICATOR (WS-TI2-QTDE)
069600           MOVE MC-RESULT-MEAN    TO WS-TI2-MEAN      (WS-TI2-QTDE)
069700           MOVE MC-RESULT-SD      TO WS-TI2-SD        (WS-TI2-QTDE)
069800           MOVE MC-SAMPLE-SIZE    TO WS-TI2-N         (WS-TI2-QTDE)
069900           MOVE MC-DECLARED-TYPE  TO WS-TI2-DECLARADO (WS-TI2-QTDE)
070000           MOVE MC-DETECTED-TYPE  TO WS-TI2-DETECTADO (WS-TI2-QTDE)
070100           MOVE MC-CONFIDENCE     TO WS-TI2-CONFIANCA (WS-TI2-QTDE)
070200           MOVE MC-CONV-METHOD    TO WS-TI2-METODO    (WS-TI2-QTDE)
070300        ELSE
070400           ADD 1 TO WS-CTREJ-TAB
070500           DISPLAY ' * AVISO - TABELA CONV. INTERVENTION CHEIA '
070600                    '(50) - ' MC-INDICATOR-NAME ' NAO ARMAZENADO'
070700        END-IF
070800     END-IF
070900
071000     IF MC-DETECTED-TYPE = 'SE        '
071100        ADD 1 TO WS-DIST-SE
071200     ELSE
071300        IF MC-DETECTED-TYPE = 'SD        '
071400           ADD 1 TO WS-DIST-SD
071500        ELSE
071600           IF MC-DETECTED-TYPE = 'CI95      '
071700              ADD 1 TO WS-DIST-CI95
071800           ELSE
071900              IF MC-DETECTED-TYPE = 'CI99      '
072000                 ADD 1 TO WS-DIST-CI99
072100              ELSE
072200                 IF MC-DETECTED-TYPE = '2SE       '
072300                    ADD 1 TO WS-DIST-2SE
072400                 ELSE
072500                    IF MC-DETECTED-TYPE = 'ASYMMETRIC'
072600                       ADD 1 TO WS-DIST-ASYM
072700                    ELSE
072800                       ADD 1 TO WS-DIST-UNKNOWN
072900                    END-IF
073000                 END-IF
073100              END-IF
073200           END-IF
073300        END-IF
073400     END-IF
073500
073600     PERFORM 031-LER-CNV
073700     .
073800 032-CLASSIFICAR-CNV-EXIT.
073900     EXIT.
074000*--------------------------------------------------------------*
074100*    CARREGAR OS INDICADORES PULADOS (SKPWRKJ) POR GRUPO
074200*--------------------------------------------------------------*
074300 040-CARREGAR-PULADOS.
074400
074500     PERFORM 041-LER-SKP
074600     PERFORM 042-CLASSIFICAR-SKP THRU 042-CLASSIFICAR-SKP-EXIT
074700        UNTIL WS-FS-SKP = '10'
074800     .
074900 040-CARREGAR-PULADOS-EXIT.
075000     EXIT.
075100*--------------------------------------------------------------*
075200*    LEITURA DO ARQUIVO DE INDICADORES PULADOS
075300*--------------------------------------------------------------*
075400 041-LER-SKP.
075500
075600     READ SKP-FILE INTO MAC-SKP-RECORD
075700
075800     IF WS-FS-SKP  NOT = '00' AND '10'
075900        MOVE 'ERRO NA LEITURA DO SKPWRKJ'   TO WS-MSG
076000        MOVE WS-FS-SKP                      TO WS-FS-MSG
076100        GO TO 999-ERRO
076200     END-IF
076300     .
076400*--------------------------------------------------------------*
076500*    CLASSIFICAR UM PULADO NA TABELA DO SEU GRUPO
076600*--------------------------------------------------------------*
076700 042-CLASSIFICAR-SKP.
076800
076900     IF MS-GROUP-NAME = 'Baseline    '
077000        IF WS-SB-QTDE < 30
077100           ADD 1 TO WS-SB-QTDE
077200           MOVE MS-INDICATOR-NAME TO WS-SB-INDICATOR (WS-SB-QTDE)
077300           MOVE MS-DECLARED-TYPE  TO WS-SB-DECLARADO (WS-SB-QTDE)
077400           MOVE MS-MOTIVO         TO WS-SB-MOTIVO    (WS-SB-QTDE)
077500        ELSE
077600           ADD 1 TO WS-CTREJ-TAB
077700           DISPLAY ' * AVISO - TABELA PULADOS BASELINE CHEIA '
077800                    '(30) - ' MS-INDICATOR-NAME ' NAO ARMAZENADO'
077900        END-IF
078000     ELSE
078100        IF WS-SI-QTDE < 30
078200           ADD 1 TO WS-SI-QTDE
078300           MOVE MS-INDICATOR-NAME TO WS-SI-INDICATOR (WS-SI-QTDE)
078400           MOVE MS-DECLARED-TYPE  TO WS-SI-DECLARADO (WS-SI-QTDE)
078500           MOVE MS-MOTIVO         TO WS-SI-MOTIVO    (WS-SI-QTDE)
078600        ELSE
078700           ADD 1 TO WS-CTREJ-TAB
078800           DISPLAY ' * AVISO - TABELA PULADOS INTERVENTION CHEIA'
078900                    ' (30) - ' MS-INDICATOR-NAME ' NAO ARMAZENADO'
079000        END-IF
079100     END-IF
079200
079300     PERFORM 041-LER-SKP
079400     .
079500 042-CLASSIFICAR-SKP-EXIT.
079600     EXIT.
079700*--------------------------------------------------------------*
079800*    CARREGAR AS COMPARACOES (CMPWRKJ) NA TABELA EM MEMORIA
079900*--------------------------------------------------------------*
080000 050-CARREGAR-COMPARACOES.
080100
080200     PERFORM 051-LER-CMP
080300     PERFORM 052-GUARDAR-CMP THRU 052-GUARDAR-CMP-EXIT
080400        UNTIL WS-FS-CMP = '10'
080500     .
080600 050-CARREGAR-COMPARACOES-EXIT.
080700     EXIT.
080800*--------------------------------------------------------------*
080900*    LEITURA DO ARQUIVO DE COMPARACOES ENTRE GRUPOS
081000*--------------------------------------------------------------*
081100 051-LER-CMP.
081200
081300     READ CMP-FILE INTO MAC-CMP-RECORD
081400
081500     IF WS-FS-CMP  NOT = '00' AND '10'
081600        MOVE 'ERRO NA LEITURA DO CMPWRKJ'   TO WS-MSG
081700        MOVE WS-FS-CMP                      TO WS-FS-MSG
081800        GO TO 999-ERRO
081900     END-IF
082000     .
082100*--------------------------------------------------------------*
082200*    GUARDAR UMA COMPARACAO NA TABELA E ACUMULAR SIGNIFICANCIA
082300*--------------------------------------------------------------*
082400 052-GUARDAR-CMP.
082500
082600     IF WS-CP-QTDE < 50
082700        ADD 1 TO WS-CP-QTDE
082800        MOVE MP-INDICATOR-NAME  TO WS-CP-INDICATOR (WS-CP-QTDE)
082900        MOVE MP-DELTA-MEAN      TO WS-CP-DELTA     (WS-CP-QTDE)
083000        MOVE MP-SD-DIFF         TO WS-CP-SDDIFF    (WS-CP-QTDE)
083100        MOVE MP-CI-LOWER        TO WS-CP-CILOWER   (WS-CP-QTDE)
083200        MOVE MP-CI-UPPER        TO WS-CP-CIUPPER   (WS-CP-QTDE)
083300        MOVE MP-COHENS-D        TO WS-CP-COHENSD   (WS-CP-QTDE)
083400        MOVE MP-HEDGES-G        TO WS-CP-HEDGESG   (WS-CP-QTDE)
083500        MOVE MP-T-STAT          TO WS-CP-TSTAT      (WS-CP-QTDE)
083600        MOVE MP-DF              TO WS-CP-DF         (WS-CP-QTDE)
083700        MOVE MP-P-VALUE         TO WS-CP-PVALUE     (WS-CP-QTDE)
083800        MOVE MP-SIG-FLAG        TO WS-CP-SIGFLAG    (WS-CP-QTDE)
083900        MOVE MP-INTERPRETATION  TO WS-CP-INTERP     (WS-CP-QTDE)
084000
084100        ADD 1 TO WS-CTCMP-TOTAL
084200        IF MP-SIGNIFICATIVO
084300           ADD 1 TO WS-CTCMP-SIG
084400        ELSE
084500           ADD 1 TO WS-CTCMP-NAOSIG
084600        END-IF
084700     ELSE
084800        ADD 1 TO WS-CTREJ-TAB
084900        DISPLAY ' * AVISO - TABELA DE COMPARACOES CHEIA (50) '
085000                 '- ' MP-INDICATOR-NAME ' NAO ARMAZENADO'
085100     END-IF
085200
085300     PERFORM 051-LER-CMP
085400     .
085500 052-GUARDAR-CMP-EXIT.
085600     EXIT.
085700*--------------------------------------------------------------*
085800*    CALCULAR A TAXA DE CONVERSAO GERAL (1 DECIMAL, PERCENT)
085900*--------------------------------------------------------------*
086000 055-CALCULAR-TAXA.
086100
086200     IF WS-TOT-INDICADORES = 0
086300        MOVE 0 TO WS-TAXA-CONVERSAO
086400     ELSE
086500        COMPUTE WS-TAXA-CONVERSAO ROUNDED =
086600                ( WS-TOT-SUCESSOS * 100 ) / WS-TOT-INDICADORES
086700     END-IF
086800     .
086900*--------------------------------------------------------------*
087000*    GRAVAR O RESUMO DE CONVERSAO - UM REGISTRO POR SUCESSO
087100*--------------------------------------------------------------*
087200 060-GRAVAR-RESUMO-CONVERSAO.
087300
087400     PERFORM 061-RESUMO-BASELINE THRU 061-RESUMO-BASELINE-EXIT
087500        VARYING WS-IX-BAS FROM 1 BY 1
087600        UNTIL WS-IX-BAS > WS-TB2-QTDE
087700
087800     PERFORM 062-RESUMO-INTERVENCAO THRU
087900             062-RESUMO-INTERVENCAO-EXIT
088000        VARYING WS-IX-INT FROM 1 BY 1
088100        UNTIL WS-IX-INT > WS-TI2-QTDE
088200     .
088300 060-GRAVAR-RESUMO-CONVERSAO-EXIT.
088400     EXIT.
088500*--------------------------------------------------------------*
088600*    GRAVAR UMA LINHA DE RESUMO - GRUPO BASELINE
088700*--------------------------------------------------------------*
088800 061-RESUMO-BASELINE.
088900
089000     MOVE 'Baseline    '            TO CS-GROUP-NAME
089100     MOVE WS-TB2-INDICATOR (WS-IX-BAS) TO CS-INDICATOR-NAME
089200     COMPUTE CS-MEAN ROUNDED = WS-TB2-MEAN (WS-IX-BAS)
089300     COMPUTE CS-SD   ROUNDED = WS-TB2-SD   (WS-IX-BAS)
089400     MOVE WS-TB2-N         (WS-IX-BAS) TO CS-SAMPLE-SIZE
089500     MOVE WS-TB2-DETECTADO (WS-IX-BAS) TO CS-DETECTED-TYPE
089600     MOVE WS-TB2-METODO    (WS-IX-BAS) TO CS-CONV-METHOD
089700     MOVE WS-TB2-CONFIANCA (WS-IX-BAS) TO CS-CONFIDENCE
089800
089900     WRITE REG-CNVSUM-FILE FROM WS-CSM-RECORD
090000     IF WS-FS-CSM  NOT = '00'
090100        MOVE 'ERRO NA GRAVACAO DO CNVSUMJ'  TO WS-MSG
090200        MOVE WS-FS-CSM                      TO WS-FS-MSG
090300        GO TO 999-ERRO
090400     END-IF
090500     .
090600 061-RESUMO-BASELINE-EXIT.
090700     EXIT.
090800*--------------------------------------------------------------*
090900*    GRAVAR UMA LINHA DE RESUMO - GRUPO INTERVENTION
091000*--------------------------------------------------------------*
091100 062-RESUMO-INTERVENCAO.
091200
091300     MOVE 'Intervention'            TO CS-GROUP-NAME
091400     MOVE WS-TI2-INDICATOR (WS-IX-INT) TO CS-INDICATOR-NAME
091500     COMPUTE CS-MEAN ROUNDED = WS-TI2-MEAN (WS-IX-INT)
091600     COMPUTE CS-SD   ROUNDED = WS-TI2-SD   (WS-IX-INT)
091700     MOVE WS-TI2-N         (WS-IX-INT) TO CS-SAMPLE-SIZE
091800     MOVE WS-TI2-DETECTADO (WS-IX-INT) TO CS-DETECTED-TYPE
091900     MOVE WS-TI2-METODO    (WS-IX-INT) TO CS-CONV-METHOD
092000     MOVE WS-TI2-CONFIANCA (WS-IX-INT) TO CS-CONFIDENCE
092100
092200     WRITE REG-CNVSUM-FILE FROM WS-CSM-RECORD
092300     IF WS-FS-CSM  NOT = '00'
092400        MOVE 'ERRO NA GRAVACAO DO CNVSUMJ'  TO WS-MSG
092500        MOVE WS-FS-CSM                      TO WS-FS-MSG
092600        GO TO 999-ERRO
092700     END-IF
092800     .
092900 062-RESUMO-INTERVENCAO-EXIT.
093000     EXIT.
093100*--------------------------------------------------------------*
093200*    IMPRIMIR O RELATORIO COMPLETO (SECOES 1 A 6 DO LEIAUTE)
093300*--------------------------------------------------------------*
093400 070-IMPRIMIR-RELATORIO.
093500
093600     PERFORM 078-IMPCAB
093700
093800     PERFORM 071-SECAO1-BASELINE THRU 071-SECAO1-BASELINE-EXIT
093900     PERFORM 072-SECAO1-INTERVENCAO THRU
094000             072-SECAO1-INTERVENCAO-EXIT
094100     PERFORM 073-SECAO2-DISTRIBUICAO THRU
094200             073-SECAO2-DISTRIBUICAO-EXIT
094300     PERFORM 074-SECAO3-TAXA
094400     PERFORM 075-SECAO4-RECOMENDACOES THRU
094500             075-SECAO4-RECOMENDACOES-EXIT
094600     PERFORM 076-SECAO5-RESULTADOS THRU
094700             076-SECAO5-RESULTADOS-EXIT
094800     PERFORM 077-SECAO6-COMPARACAO THRU
094900             077-SECAO6-COMPARACAO-EXIT
095000     .
095100*--------------------------------------------------------------*
095200*    SECAO 1 - LISTAGEM DO GRUPO BASELINE E QUALIDADE
095300*--------------------------------------------------------------*
095400 071-SECAO1-BASELINE.
095500
095600     MOVE 'Baseline    ' TO LG-NOME
095700     WRITE REG-CMPRPT-FILE FROM WS-LIN-GRUPO
095800     ADD 1 TO WS-CTLIN
095900
096000     PERFORM 071A-LISTAR-CONV-BASELINE THRU
096100             071A-LISTAR-CONV-BASELINE-EXIT
096200        VARYING WS-IX-BAS FROM 1 BY 1
096300        UNTIL WS-IX-BAS > WS-TB2-QTDE
096400
096500     PERFORM 071B-LISTAR-SKP-BASELINE THRU
096600             071B-LISTAR-SKP-BASELINE-EXIT
096700        VARYING WS-IX-SKP-BAS FROM 1 BY 1
096800        UNTIL WS-IX-SKP-BAS > WS-SB-QTDE
096900
097000     MOVE WS-GB-QUALIDADE TO LQ-QUALIDADE
097100     IF WS-GB-UNIFICAR = 'Y'
097200        MOVE 'YES' TO LQ-UNIFICAR
097300     ELSE
097400        MOVE 'NO ' TO LQ-UNIFICAR
097500     END-IF
097600     WRITE REG-CMPRPT-FILE FROM WS-LIN-QUALIDADE
097700     ADD 1 TO WS-CTLIN
097800     .
097900 071-SECAO1-BASELINE-EXIT.
098000     EXIT.
098100*--------------------------------------------------------------*
098200*    LISTAR UM INDICADOR CONVERTIDO DO BASELINE
098300*--------------------------------------------------------------*
098400 071A-LISTAR-CONV-BASELINE.
098500
098600     IF WS-CTLIN > 55
098700        PERFORM 078-IMPCAB
098800     END-IF
098900
099000     MOVE WS-TB2-INDICATOR (WS-IX-BAS)  TO LI-INDICATOR
099100     MOVE 'Y'                            TO LI-COMPLETO
099200     MOVE WS-TB2-DECLARADO (WS-IX-BAS)  TO LI-DECLARADO
099300     MOVE WS-TB2-DETECTADO (WS-IX-BAS)  TO LI-DETECTADO
099400     COMPUTE LI-CONFIANCA ROUNDED =
099500             WS-TB2-CONFIANCA (WS-IX-BAS)
099600
099700     WRITE REG-CMPRPT-FILE FROM WS-LIN-IND
099800     ADD 1 TO WS-CTLIN
099900     .
100000 071A-LISTAR-CONV-BASELINE-EXIT.
100100     EXIT.
100200*--------------------------------------------------------------*
100300*    LISTAR UM INDICADOR PULADO DO BASELINE
100400*--------------------------------------------------------------*
100500 071B-LISTAR-SKP-BASELINE.
100600
100700     IF WS-CTLIN > 55
100800        PERFORM 078-IMPCAB
100900     END-IF
101000
101100     MOVE WS-SB-INDICATOR (WS-IX-SKP-BAS) TO LI-INDICATOR
101200     MOVE 'N'                              TO LI-COMPLETO
101300     MOVE WS-SB-DECLARADO (WS-IX-SKP-BAS)  TO LI-DECLARADO
101400     MOVE SPACES                           TO LI-DETECTADO
101500     MOVE 0                                TO LI-CONFIANCA
101600
101700     WRITE REG-CMPRPT-FILE FROM WS-LIN-IND
101800     ADD 1 TO WS-CTLIN
101900     .
102000 071B-LISTAR-SKP-BASELINE-EXIT.
102100     EXIT.
102200*--------------------------------------------------------------*
102300*    SECAO 1 - LISTAGEM DO GRUPO INTERVENTION E QUALIDADE
102400*--------------------------------------------------------------*
102500 072-SECAO1-INTERVENCAO.
102600
102700     MOVE 'Intervention' TO LG-NOME
102800     WRITE REG-CMPRPT-FILE FROM WS-LIN-GRUPO
102900     ADD 1 TO WS-CTLIN
103000
103100     PERFORM 072A-LISTAR-CONV-INTERVENCAO THRU
103200             072A-LISTAR-CONV-INTERVENCAO-EXIT
103300        VARYING WS-IX-INT FROM 1 BY 1
103400        UNTIL WS-IX-INT > WS-TI2-QTDE
103500
103600     PERFORM 072B-LISTAR-SKP-INTERVENCAO THRU
103700             072B-LISTAR-SKP-INTERVENCAO-EXIT
103800        VARYING WS-IX-SKP-INT FROM 1 BY 1
103900        UNTIL WS-IX-SKP-INT > WS-SI-QTDE
104000
104100     MOVE WS-GI-QUALIDADE TO LQ-QUALIDADE
104200     IF WS-GI-UNIFICAR = 'Y'
104300        MOVE 'YES' TO LQ-UNIFICAR
104400     ELSE
104500        MOVE 'NO ' TO LQ-UNIFICAR
104600     END-IF
104700     WRITE REG-CMPRPT-FILE FROM WS-LIN-QUALIDADE
104800     ADD 1 TO WS-CTLIN
104900     .
105000 072-SECAO1-INTERVENCAO-EXIT.
105100     EXIT.
105200*--------------------------------------------------------------*
105300*    LISTAR UM INDICADOR CONVERTIDO DO INTERVENTION
105400*--------------------------------------------------------------*
105500 072A-LISTAR-CONV-INTERVENCAO.
105600
105700     IF WS-CTLIN > 55
105800        PERFORM 078-IMPCAB
105900     END-IF
106000
106100     MOVE WS-TI2-INDICATOR (WS-IX-INT)  TO LI-INDICATOR
106200     MOVE 'Y'                            TO LI-COMPLETO
106300     MOVE WS-TI2-DECLARADO (WS-IX-INT)  TO LI-DECLARADO
106400     MOVE WS-TI2-DETECTADO (WS-IX-INT)  TO LI-DETECTADO
106500     COMPUTE LI-CONFIANCA ROUNDED =
106600             WS-TI2-CONFIANCA (WS-IX-INT)
106700
106800     WRITE REG-CMPRPT-FILE FROM WS-LIN-IND
106900     ADD 1 TO WS-CTLIN
107000     .
107100 072A-LISTAR-CONV-INTERVENCAO-EXIT.
107200     EXIT.
107300*--------------------------------------------------------------*
107400*    LISTAR UM INDICADOR PULADO DO INTERVENTION
107500*--------------------------------------------------------------*
107600 072B-LISTAR-SKP-INTERVENCAO.
107700
107800     IF WS-CTLIN > 55
107900        PERFORM 078-IMPCAB
108000     END-IF
108100
108200     MOVE WS-SI-INDICATOR (WS-IX-SKP-INT) TO LI-INDICATOR
108300     MOVE 'N'                              TO LI-COMPLETO
108400     MOVE WS-SI-DECLARADO (WS-IX-SKP-INT)  TO LI-DECLARADO
108500     MOVE SPACES                           TO LI-DETECTADO
108600     MOVE 0                                TO LI-CONFIANCA
108700
108800     WRITE REG-CMPRPT-FILE FROM WS-LIN-IND
108900     ADD 1 TO WS-CTLIN
109000     .
109100 072B-LISTAR-SKP-INTERVENCAO-EXIT.
109200     EXIT.
109300*--------------------------------------------------------------*
109400*    SECAO 2 - DISTRIBUICAO POR TIPO DE BARRA DE ERRO DETECTADO
109500*--------------------------------------------------------------*
109600 073-SECAO2-DISTRIBUICAO.
109700
109800     WRITE REG-CMPRPT-FILE FROM WS-LIN-SEP
109900     ADD 1 TO WS-CTLIN
110000
110100     MOVE 'SE        '  TO LD-TIPO
110200     MOVE WS-DIST-SE    TO LD-QTDE
110300     WRITE REG-CMPRPT-FILE FROM WS-LIN-DIST
110400     ADD 1 TO WS-CTLIN
110500
110600     MOVE 'SD        '  TO LD-TIPO
110700     MOVE WS-DIST-SD    TO LD-QTDE
110800     WRITE REG-CMPRPT-FILE FROM WS-LIN-DIST
110900     ADD 1 TO WS-CTLIN
111000
111100     MOVE 'CI95      '  TO LD-TIPO
111200     MOVE WS-DIST-CI95  TO LD-QTDE
111300     WRITE REG-CMPRPT-FILE FROM WS-LIN-DIST
111400     ADD 1 TO WS-CTLIN
111500
111600     MOVE 'CI99      '  TO LD-TIPO
111700     MOVE WS-DIST-CI99  TO LD-QTDE
111800     WRITE REG-CMPRPT-FILE FROM WS-LIN-DIST
111900     ADD 1 TO WS-CTLIN
112000
112100     MOVE '2SE       '  TO LD-TIPO
112200     MOVE WS-DIST-2SE   TO LD-QTDE
112300     WRITE REG-CMPRPT-FILE FROM WS-LIN-DIST
112400     ADD 1 TO WS-CTLIN
112500
112600     MOVE 'ASYMMETRIC' TO LD-TIPO
112700     MOVE WS-DIST-ASYM  TO LD-QTDE
112800     WRITE REG-CMPRPT-FILE FROM WS-LIN-DIST
112900     ADD 1 TO WS-CTLIN
113000
113100     MOVE 'UNKNOWN   ' TO LD-TIPO
113200     MOVE WS-DIST-UNKNOWN TO LD-QTDE
113300     WRITE REG-CMPRPT-FILE FROM WS-LIN-DIST
113400     ADD 1 TO WS-CTLIN
113500     .
113600 073-SECAO2-DISTRIBUICAO-EXIT.
113700     EXIT.
113800*--------------------------------------------------------------*
113900*    SECAO 3 - TAXA DE CONVERSAO GERAL
114000*--------------------------------------------------------------*
114100 074-SECAO3-TAXA.
114200
114300     WRITE REG-CMPRPT-FILE FROM WS-LIN-SEP
114400     ADD 1 TO WS-CTLIN
114500
114600     MOVE WS-TAXA-CONVERSAO TO LT-TAXA
114700     MOVE WS-TOT-SUCESSOS   TO LT-SUCESSOS
114800     MOVE WS-TOT-INDICADORES TO LT-TOTAL
114900     WRITE REG-CMPRPT-FILE FROM WS-LIN-TAXA
115000     ADD 1 TO WS-CTLIN
115100     .
115200*--------------------------------------------------------------*
115300*    SECAO 4 - RECOMENDACOES POR GRUPO
115400*--------------------------------------------------------------*
115500 075-SECAO4-RECOMENDACOES.
115600
115700     WRITE REG-CMPRPT-FILE FROM WS-LIN-SEP
115800     ADD 1 TO WS-CTLIN
115900
116000     PERFORM 075A-RECOM-INCOMPLETO-BASELINE THRU
116100             075A-RECOM-INCOMPLETO-BASELINE-EXIT
116200        VARYING WS-IX-SKP-BAS FROM 1 BY 1
116300        UNTIL WS-IX-SKP-BAS > WS-SB-QTDE
116400
116500     IF WS-GB-UNIFICAR = 'Y'
116600        MOVE 'BASELINE: UNIFY ERROR-BAR TYPES ACROSS INDICATORS'
116700                                         TO LR-TEXTO
116800        WRITE REG-CMPRPT-FILE FROM WS-LIN-RECOM
116900        ADD 1 TO WS-CTLIN
117000     END-IF
117100
117200     PERFORM 075B-RECOM-INCOMPLETO-INTERVENCAO THRU
117300             075B-RECOM-INCOMPLETO-INTERVENCAO-EXIT
117400        VARYING WS-IX-SKP-INT FROM 1 BY 1
117500        UNTIL WS-IX-SKP-INT > WS-SI-QTDE
117600
117700     IF WS-GI-UNIFICAR = 'Y'
117800        MOVE 'INTERVENTION: UNIFY ERROR-BAR TYPES ACROSS INDIC.'
117900                                         TO LR-TEXTO
118000        WRITE REG-CMPRPT-FILE FROM WS-LIN-RECOM
118100        ADD 1 TO WS-CTLIN
118200     END-IF
118300     .
118400 075-SECAO4-RECOMENDACOES-EXIT.
118500     EXIT.
118600*--------------------------------------------------------------*
118700*    RECOMENDACAO - INDICADOR INCOMPLETO DO BASELINE
118800*--------------------------------------------------------------*
118900 075A-RECOM-INCOMPLETO-BASELINE.
119000
119100     MOVE SPACES TO LR-TEXTO
119200     STRING 'BASELINE: INCOMPLETE INDICATOR - '
119300            WS-SB-INDICATOR (WS-IX-SKP-BAS)
119400        DELIMITED BY SIZE INTO LR-TEXTO
119500     WRITE REG-CMPRPT-FILE FROM WS-LIN-RECOM
119600     ADD 1 TO WS-CTLIN
119700     .
119800 075A-RECOM-INCOMPLETO-BASELINE-EXIT.
119900     EXIT.
120000*--------------------------------------------------------------*
120100*    RECOMENDACAO - INDICADOR INCOMPLETO DO INTERVENTION
120200*--------------------------------------------------------------*
120300 075B-RECOM-INCOMPLETO-INTERVENCAO.
120400
120500     MOVE SPACES TO LR-TEXTO
120600     STRING 'INTERVENTION: INCOMPLETE INDICATOR - '
120700            WS-SI-INDICATOR (WS-IX-SKP-INT)
120800        DELIMITED BY SIZE INTO LR-TEXTO
120900     WRITE REG-CMPRPT-FILE FROM WS-LIN-RECOM
121000     ADD 1 TO WS-CTLIN
121100     .
121200 075B-RECOM-INCOMPLETO-INTERVENCAO-EXIT.
121300     EXIT.
121400*--------------------------------------------------------------*
121500*    SECAO 5 - RESULTADOS DE CONVERSAO POR GRUPO (3 DECIMAIS)
121600*--------------------------------------------------------------*
121700 076-SECAO5-RESULTADOS.
121800
121900     WRITE REG-CMPRPT-FILE FROM WS-LIN-SEP
122000     ADD 1 TO WS-CTLIN
122100
122200     PERFORM 076A-RESULTADO-BASELINE THRU
122300             076A-RESULTADO-BASELINE-EXIT
122400        VARYING WS-IX-BAS FROM 1 BY 1
122500        UNTIL WS-IX-BAS > WS-TB2-QTDE
122600
122700     PERFORM 076B-RESULTADO-INTERVENCAO THRU
122800             076B-RESULTADO-INTERVENCAO-EXIT
122900        VARYING WS-IX-INT FROM 1 BY 1
123000        UNTIL WS-IX-INT > WS-TI2-QTDE
123100     .
123200 076-SECAO5-RESULTADOS-EXIT.
123300     EXIT.
123400*--------------------------------------------------------------*
123500*    RESULTADO DE CONVERSAO - UM INDICADOR DO BASELINE
123600*--------------------------------------------------------------*
123700 076A-RESULTADO-BASELINE.
123800
123900     IF WS-CTLIN > 55
124000        PERFORM 078-IMPCAB
124100     END-IF
124200
124300     MOVE WS-TB2-INDICATOR (WS-IX-BAS) TO LRS-INDICATOR
124400     COMPUTE LRS-MEAN ROUNDED = WS-TB2-MEAN (WS-IX-BAS)
124500     COMPUTE LRS-SD   ROUNDED = WS-TB2-SD   (WS-IX-BAS)
124600     WRITE REG-CMPRPT-FILE FROM WS-LIN-RESULTADO
124700     ADD 1 TO WS-CTLIN
124800     .
124900 076A-RESULTADO-BASELINE-EXIT.
125000     EXIT.
125100*--------------------------------------------------------------*
125200*    RESULTADO DE CONVERSAO - UM INDICADOR DO INTERVENTION
125300*--------------------------------------------------------------*
125400 076B-RESULTADO-INTERVENCAO.
125500
125600     IF WS-CTLIN > 55
125700        PERFORM 078-IMPCAB
125800     END-IF
125900
126000     MOVE WS-TI2-INDICATOR (WS-IX-INT) TO LRS-INDICATOR
126100     COMPUTE LRS-MEAN ROUNDED = WS-TI2-MEAN (WS-IX-INT)
126200     COMPUTE LRS-SD   ROUNDED = WS-TI2-SD   (WS-IX-INT)
126300     WRITE REG-CMPRPT-FILE FROM WS-LIN-RESULTADO
126400     ADD 1 TO WS-CTLIN
126500     .
126600 076B-RESULTADO-INTERVENCAO-EXIT.
126700     EXIT.
126800*--------------------------------------------------------------*
126900*    SECAO 6 - COMPARACAO ENTRE GRUPOS (CABECALHO, DETALHE E
127000*    RESUMO SIGNIFICATIVO/NAO-SIGNIFICATIVO)
127100*--------------------------------------------------------------*
127200 077-SECAO6-COMPARACAO.
127300
127400     WRITE REG-CMPRPT-FILE FROM WS-LIN-SEP
127500     ADD 1 TO WS-CTLIN
127600
127700     MOVE 0.95               TO LCC-NIVEL
127800     MOVE WS-CTCMP-TOTAL     TO LCC-TOTAL
127900     MOVE WS-CTCMP-SIG       TO LCC-SIG
128000     WRITE REG-CMPRPT-FILE FROM WS-LIN-CAB-CMP
128100     ADD 1 TO WS-CTLIN
128200
128300     PERFORM 077A-DETALHE-COMPARACAO THRU
128400             077A-DETALHE-COMPARACAO-EXIT
128500        VARYING WS-IX-CMP FROM 1 BY 1
128600        UNTIL WS-IX-CMP > WS-CP-QTDE
128700
128800     PERFORM 077B-RESUMO-SIGNIFICATIVO THRU
128900             077B-RESUMO-SIGNIFICATIVO-EXIT
129000        VARYING WS-IX-CMP FROM 1 BY 1
129100        UNTIL WS-IX-CMP > WS-CP-QTDE
129200
129300     PERFORM 077C-RESUMO-NAO-SIGNIFICATIVO THRU
129400             077C-RESUMO-NAO-SIGNIFICATIVO-EXIT
129500        VARYING WS-IX-CMP FROM 1 BY 1
129600        UNTIL WS-IX-CMP > WS-CP-QTDE
129700     .
129800 077-SECAO6-COMPARACAO-EXIT.
129900     EXIT.
130000*--------------------------------------------------------------*
130100*    LINHA DE DETALHE DE UMA COMPARACAO
130200*--------------------------------------------------------------*
130300 077A-DETALHE-COMPARACAO.
130400
130500     IF WS-CTLIN > 55
130600        PERFORM 078-IMPCAB
130700     END-IF
130800
130900     MOVE WS-CP-INDICATOR (WS-IX-CMP)  TO LCD-INDICATOR
131000     MOVE WS-CP-DELTA     (WS-IX-CMP)  TO LCD-DELTA
131100     MOVE WS-CP-SDDIFF    (WS-IX-CMP)  TO LCD-SDDIFF
131200     MOVE WS-CP-CILOWER   (WS-IX-CMP)  TO LCD-CILOWER
131300     MOVE WS-CP-CIUPPER   (WS-IX-CMP)  TO LCD-CIUPPER
131400     MOVE WS-CP-COHENSD   (WS-IX-CMP)  TO LCD-COHENSD
131500     MOVE WS-CP-PVALUE    (WS-IX-CMP)  TO LCD-PVALUE
131600     MOVE WS-CP-INTERP    (WS-IX-CMP)  TO LCD-INTERP
131700
131800     WRITE REG-CMPRPT-FILE FROM WS-LIN-CMP-DET
131900     ADD 1 TO WS-CTLIN
132000     .
132100 077A-DETALHE-COMPARACAO-EXIT.
132200     EXIT.
132300*--------------------------------------------------------------*
132400*    LINHA DE RESUMO - COMPARACAO SIGNIFICATIVA (COM DIRECAO)
132500*--------------------------------------------------------------*
132600 077B-RESUMO-SIGNIFICATIVO.
132700
132800     IF WS-CP-SIGFLAG (WS-IX-CMP) = 'Y'
132900        IF WS-CTLIN > 55
133000           PERFORM 078-IMPCAB
133100        END-IF
133200        IF WS-CP-DELTA (WS-IX-CMP) >= 0
133300           MOVE '+' TO LCS-DIRECAO
133400        ELSE
133500           MOVE '-' TO LCS-DIRECAO
133600        END-IF
133700        MOVE WS-CP-INDICATOR (WS-IX-CMP) TO LCS-INDICATOR
133800        MOVE WS-CP-DELTA     (WS-IX-CMP) TO LCS-DELTA
133900        MOVE WS-CP-PVALUE    (WS-IX-CMP) TO LCS-PVALUE
134000        WRITE REG-CMPRPT-FILE FROM WS-LIN-CMP-SUM
134100        ADD 1 TO WS-CTLIN
134200     END-IF
134300     .
134400 077B-RESUMO-SIGNIFICATIVO-EXIT.
134500     EXIT.
134600*--------------------------------------------------------------*
134700*    LINHA DE RESUMO - COMPARACAO NAO-SIGNIFICATIVA
134800*--------------------------------------------------------------*
134900 077C-RESUMO-NAO-SIGNIFICATIVO.
135000
135100     IF WS-CP-SIGFLAG (WS-IX-CMP) = 'N'
135200        IF WS-CTLIN > 55
135300           PERFORM 078-IMPCAB
135400        END-IF
135500        IF WS-CP-DELTA (WS-IX-CMP) >= 0
135600           MOVE '+' TO LCS-DIRECAO
135700        ELSE
135800           MOVE '-' TO LCS-DIRECAO
135900        END-IF
136000        MOVE WS-CP-INDICATOR (WS-IX-CMP) TO LCS-INDICATOR
136100        MOVE WS-CP-DELTA     (WS-IX-CMP) TO LCS-DELTA
136200        MOVE WS-CP-PVALUE    (WS-IX-CMP) TO LCS-PVALUE
136300        WRITE REG-CMPRPT-FILE FROM WS-LIN-CMP-SUM
136400        ADD 1 TO WS-CTLIN
136500     END-IF
136600     .
136700 077C-RESUMO-NAO-SIGNIFICATIVO-EXIT.
136800     EXIT.
136900*--------------------------------------------------------------*
137000*    IMPRIMIR CABECALHO DE PAGINA DO RELATORIO
137100*--------------------------------------------------------------*
137200 078-IMPCAB.
137300
137400     ADD 1 TO WS-PAG-RPT
137500     MOVE WS-DTEDI    TO CB-DATA
137600     MOVE WS-PAG-RPT  TO CB-PAG
137700
137800     WRITE REG-CMPRPT-FILE FROM WS-CAB-RPT
137900            AFTER ADVANCING TOP-OF-FORM
138000     IF WS-FS-RPT NOT = '00'
138100        MOVE 'ERRO GRAVACAO CABECALHO CMPRPTJ' TO WS-MSG
138200        MOVE WS-FS-RPT                          TO WS-FS-MSG
138300        GO TO 999-ERRO
138400     END-IF
138500
138600     WRITE REG-CMPRPT-FILE FROM WS-LIN-SEP
138700     IF WS-FS-RPT NOT = '00'
138800        MOVE 'ERRO GRAVACAO CABECALHO CMPRPTJ' TO WS-MSG
138900        MOVE WS-FS-RPT                          TO WS-FS-MSG
139000        GO TO 999-ERRO
139100     END-IF
139200
139300     MOVE 2 TO WS-CTLIN
139400     .
139500*--------------------------------------------------------------*
139600*    GRAVAR OS FORMATOS DE EXPORTACAO PARA META-ANALISE
139700*--------------------------------------------------------------*
139800 080-GRAVAR-EXPORTS.
139900
140000     IF WS-CTCMP-TOTAL = 0
140100        PERFORM 081-EXPORT-UNIVERSAL-BASICO THRU
140200                081-EXPORT-UNIVERSAL-BASICO-EXIT
140300     ELSE
140400        PERFORM 082-EXPORT-UNIVERSAL-COMPARACAO THRU
140500                082-EXPORT-UNIVERSAL-COMPARACAO-EXIT
140600           VARYING WS-IX-CMP FROM 1 BY 1
140700           UNTIL WS-IX-CMP > WS-CP-QTDE
140800
140900        PERFORM 083-EXPORT-REVMAN THRU 083-EXPORT-REVMAN-EXIT
141000           VARYING WS-IX-CMP FROM 1 BY 1
141100           UNTIL WS-IX-CMP > WS-CP-QTDE
141200
141300        PERFORM 084-EXPORT-RMETA THRU 084-EXPORT-RMETA-EXIT
141400           VARYING WS-IX-CMP FROM 1 BY 1
141500           UNTIL WS-IX-CMP > WS-CP-QTDE
141600     END-IF
141700     .
141800*--------------------------------------------------------------*
141900*    EXPORTACAO UNIVERSAL - LEIAUTE BASICO (SEM COMPARACAO)
142000*--------------------------------------------------------------*
142100 081-EXPORT-UNIVERSAL-BASICO.
142200
142300     PERFORM 081A-UNI-BASICO-BASELINE THRU
142400             081A-UNI-BASICO-BASELINE-EXIT
142500        VARYING WS-IX-BAS FROM 1 BY 1
142600        UNTIL WS-IX-BAS > WS-TB2-QTDE
142700
142800     PERFORM 081B-UNI-BASICO-INTERVENCAO THRU
142900             081B-UNI-BASICO-INTERVENCAO-EXIT
143000        VARYING WS-IX-INT FROM 1 BY 1
143100        UNTIL WS-IX-INT > WS-TI2-QTDE
143200     .
143300 081-EXPORT-UNIVERSAL-BASICO-EXIT.
143400     EXIT.
143500*--------------------------------------------------------------*
143600*    UNIVERSAL BASICO - UM INDICADOR DO BASELINE
143700*--------------------------------------------------------------*
143800 081A-UNI-BASICO-BASELINE.
143900
144000     MOVE WS-TB2-INDICATOR  (WS-IX-BAS) TO UB-STUDY-ID
144100     MOVE 'Baseline    '                TO UB-GROUP-NAME
144200     MOVE WS-TB2-MEAN       (WS-IX-BAS) TO UB-MEAN
144300     MOVE WS-TB2-SD         (WS-IX-BAS) TO UB-SD
144400     MOVE WS-TB2-N          (WS-IX-BAS) TO UB-N
144500     MOVE WS-TB2-DETECTADO  (WS-IX-BAS) TO UB-ERROR-TYPE
144600     MOVE WS-TB2-METODO     (WS-IX-BAS) TO UB-CONV-METHOD
144700     MOVE WS-TB2-CONFIANCA  (WS-IX-BAS) TO UB-CONFIDENCE
144800
144900     WRITE REG-UNIEXP-FILE FROM WS-UNB-REC
145000     IF WS-FS-UNI  NOT = '00'
145100        MOVE 'ERRO NA GRAVACAO DO UNIEXPJ' TO WS-MSG
145200        MOVE WS-FS-UNI                     TO WS-FS-MSG
145300        GO TO 999-ERRO
145400     END-IF
145500     .
145600 081A-UNI-BASICO-BASELINE-EXIT.
145700     EXIT.
145800*--------------------------------------------------------------*
145900*    UNIVERSAL BASICO - UM INDICADOR DO INTERVENTION
146000*--------------------------------------------------------------*
146100 081B-UNI-BASICO-INTERVENCAO.
146200
146300     MOVE WS-TI2-INDICATOR  (WS-IX-INT) TO UB-STUDY-ID
146400     MOVE 'Intervention'                 TO UB-GROUP-NAME
146500     MOVE WS-TI2-MEAN       (WS-IX-INT) TO UB-MEAN
146600     MOVE WS-TI2-SD         (WS-IX-INT) TO UB-SD
146700     MOVE WS-TI2-N          (WS-IX-INT) TO UB-N
146800     MOVE WS-TI2-DETECTADO  (WS-IX-INT) TO UB-ERROR-TYPE
146900     MOVE WS-TI2-METODO     (WS-IX-INT) TO UB-CONV-METHOD
147000     MOVE WS-TI2-CONFIANCA  (WS-IX-INT) TO UB-CONFIDENCE
147100
147200     WRITE REG-UNIEXP-FILE FROM WS-UNB-REC
147300     IF WS-FS-UNI  NOT = '00'
147400        MOVE 'ERRO NA GRAVACAO DO UNIEXPJ' TO WS-MSG
147500        MOVE WS-FS-UNI                     TO WS-FS-MSG
147600        GO TO 999-ERRO
147700     END-IF
147800     .
147900 081B-UNI-BASICO-INTERVENCAO-EXIT.
148000     EXIT.
148100*--------------------------------------------------------------*
148200*    EXPORTACAO UNIVERSAL - LEIAUTE COM COMPARACAO (POR PAR)
148300*--------------------------------------------------------------*
148400 082-EXPORT-UNIVERSAL-COMPARACAO.
148500
148600     MOVE WS-CP-INDICATOR (WS-IX-CMP)   TO UE-STUDY-ID
148700     MOVE 'INTERVENTION VS BASELINE'    TO UE-COMPARISON-TYPE
148800     MOVE WS-TI2-MEAN      (WS-IX-CMP)  TO UE-INT-MEAN
148900     MOVE WS-TI2-SD        (WS-IX-CMP)  TO UE-INT-SD
149000     MOVE WS-TI2-N         (WS-IX-CMP)  TO UE-INT-N
149100     MOVE WS-TB2-MEAN      (WS-IX-CMP)  TO UE-CTL-MEAN
149200     MOVE WS-TB2-SD        (WS-IX-CMP)  TO UE-CTL-SD
149300     MOVE WS-TB2-N         (WS-IX-CMP)  TO UE-CTL-N
149400     MOVE WS-CP-DELTA      (WS-IX-CMP)  TO UE-MEAN-DIFF
149500     MOVE WS-CP-SDDIFF     (WS-IX-CMP)  TO UE-SD-DIFF
149600     MOVE WS-CP-COHENSD    (WS-IX-CMP)  TO UE-COHENS-D
149700     MOVE WS-CP-HEDGESG    (WS-IX-CMP)  TO UE-HEDGES-G
149800     MOVE WS-CP-SDDIFF     (WS-IX-CMP)  TO UE-SE-DIFF
149900     MOVE WS-CP-CILOWER    (WS-IX-CMP)  TO UE-CI-LOWER
150000     MOVE WS-CP-CIUPPER    (WS-IX-CMP)  TO UE-CI-UPPER
150100     MOVE WS-CP-PVALUE     (WS-IX-CMP)  TO UE-P-VALUE
150200     IF WS-CP-SIGFLAG      (WS-IX-CMP) = 'Y'
150300        MOVE 'YES' TO UE-SIGNIFICANT
150400     ELSE
150500        MOVE 'NO '  TO UE-SIGNIFICANT
150600     END-IF
150700     MOVE WS-TI2-DETECTADO (WS-IX-CMP)  TO UE-ERROR-TYPE
150800     MOVE WS-TI2-METODO    (WS-IX-CMP)  TO UE-CONV-METHOD
150900     MOVE SPACES                         TO UE-NOTES
151000
151100     WRITE REG-UNIEXP-FILE FROM WS-UNI-REC
151200     IF WS-FS-UNI  NOT = '00'
151300        MOVE 'ERRO NA GRAVACAO DO UNIEXPJ' TO WS-MSG
151400        MOVE WS-FS-UNI                     TO WS-FS-MSG
151500        GO TO 999-ERRO
151600     END-IF
151700     .
151800 082-EXPORT-UNIVERSAL-COMPARACAO-EXIT.
151900     EXIT.
152000*--------------------------------------------------------------*
152100*    EXPORTACAO NO FORMATO REVMAN (POR PAR)
152200*--------------------------------------------------------------*
152300 083-EXPORT-REVMAN.
152400
152500     MOVE WS-CP-INDICATOR (WS-IX-CMP)   TO RM-STUDY-ID
152600     MOVE WS-TI2-MEAN      (WS-IX-CMP)  TO RM-INT-MEAN
152700     MOVE WS-TI2-SD        (WS-IX-CMP)  TO RM-INT-SD
152800     MOVE WS-TI2-N         (WS-IX-CMP)  TO RM-INT-N
152900     MOVE WS-TB2-MEAN      (WS-IX-CMP)  TO RM-CTL-MEAN
153000     MOVE WS-TB2-SD        (WS-IX-CMP)  TO RM-CTL-SD
153100     MOVE WS-TB2-N         (WS-IX-CMP)  TO RM-CTL-N
153200
153300     WRITE REG-RVMEXP-FILE FROM WS-RVM-REC
153400     IF WS-FS-RVM  NOT = '00'
153500        MOVE 'ERRO NA GRAVACAO DO RVMEXPJ' TO WS-MSG
153600        MOVE WS-FS-RVM                     TO WS-FS-MSG
153700        GO TO 999-ERRO
153800     END-IF
153900     .
154000 083-EXPORT-REVMAN-EXIT.
154100     EXIT.
154200*--------------------------------------------------------------*
154300*    EXPORTACAO NO FORMATO R-META (POR PAR)
154400*--------------------------------------------------------------*
154500 084-EXPORT-RMETA.
154600
154700     MOVE WS-CP-INDICATOR (WS-IX-CMP)   TO RT-STUDY
154800     MOVE WS-CP-DELTA      (WS-IX-CMP)  TO RT-TE
154900     MOVE WS-CP-SDDIFF     (WS-IX-CMP)  TO RT-SETE
155000     MOVE WS-TI2-N         (WS-IX-CMP)  TO RT-N-E
155100     MOVE WS-TB2-N         (WS-IX-CMP)  TO RT-N-C
155200     MOVE WS-TI2-MEAN      (WS-IX-CMP)  TO RT-MEAN-E
155300     MOVE WS-TI2-SD        (WS-IX-CMP)  TO RT-SD-E
155400     MOVE WS-TB2-MEAN      (WS-IX-CMP)  TO RT-MEAN-C
155500     MOVE WS-TB2-SD        (WS-IX-CMP)  TO RT-SD-C
155600
155700     WRITE REG-RMTEXP-FILE FROM WS-RMT-REC
155800     IF WS-FS-RMT  NOT = '00'
155900        MOVE 'ERRO NA GRAVACAO DO RMTEXPJ' TO WS-MSG
156000        MOVE WS-FS-RMT                     TO WS-FS-MSG
156100        GO TO 999-ERRO
156200     END-IF
156300     .
156400 084-EXPORT-RMETA-EXIT.
156500     EXIT.
156600*--------------------------------------------------------------*
156700*    PROCEDIMENTOS FINAIS - RESUMO DA RODADA E FECHAMENTO
156800*--------------------------------------------------------------*
156900 090-TERMINAR.
157000
157100     PERFORM 015-DATA-HORA
157200
157300     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
157400     DISPLAY ' *========================================*'
157500     DISPLAY ' *   RESUMO DA RODADA - MACPRG03           *'
157600     DISPLAY ' *----------------------------------------*'
157700     DISPLAY ' * INDICADORES TOTAIS                = '
157800              WS-TOT-INDICADORES
157900     DISPLAY ' * CONVERSOES COM SUCESSO             = '
158000              WS-TOT-SUCESSOS
158100     DISPLAY ' * TAXA DE CONVERSAO (%)              = '
158200              WS-TAXA-CONVERSAO
158300     DISPLAY ' * DISTRIBUICAO - SE/SD/CI95/CI99/2SE = '
158400              WS-DIST-SE ' ' WS-DIST-SD ' ' WS-DIST-CI95 ' '
158500              WS-DIST-CI99 ' ' WS-DIST-2SE
158600     DISPLAY ' * DISTRIBUICAO - ASSIMETRICA/DESCONH. = '
158700              WS-DIST-ASYM ' ' WS-DIST-UNKNOWN
158800     DISPLAY ' * COMPARACOES TOTAIS                 = '
158900              WS-CTCMP-TOTAL
159000     DISPLAY ' * COMPARACOES SIGNIFICATIVAS          = '
159100              WS-CTCMP-SIG
159200     DISPLAY ' * COMPARACOES NAO-SIGNIFICATIVAS       = '
159300              WS-CTCMP-NAOSIG
159400     DISPLAY ' * REJEITADOS POR TABELA CHEIA (30/50) = '
159500              WS-CTREJ-TAB
159600     DISPLAY ' *========================================*'
159700
159800     PERFORM 095-FECHAR-ARQUIVOS
159900
160000     DISPLAY ' *      TERMINO NORMAL DO MACPRG03        *'
160100     .
160200*--------------------------------------------------------------*
160300*    FECHAMENTO DOS ARQUIVOS DO LOTE
160400*--------------------------------------------------------------*
160500 095-FECHAR-ARQUIVOS.
160600
160700     CLOSE CNV-FILE
160800     IF WS-FS-CNV  NOT = '00'
160900        MOVE 'ERRO AO FECHAR O CNVWRKJ'   TO WS-MSG
161000        MOVE WS-FS-CNV                    TO WS-FS-MSG
161100        GO TO 999-ERRO
161200     END-IF
161300
161400     CLOSE SKP-FILE
161500     IF WS-FS-SKP  NOT = '00'
161600        MOVE 'ERRO AO FECHAR O SKPWRKJ'   TO WS-MSG
161700        MOVE WS-FS-SKP                    TO WS-FS-MSG
161800        GO TO 999-ERRO
161900     END-IF
162000
162100     CLOSE GRP-FILE
162200     IF WS-FS-GRP  NOT = '00'
162300        MOVE 'ERRO AO FECHAR O GRPWRKJ'   TO WS-MSG
162400        MOVE WS-FS-GRP                    TO WS-FS-MSG
162500        GO TO 999-ERRO
162600     END-IF
162700
162800     CLOSE CMP-FILE
162900     IF WS-FS-CMP  NOT = '00'
163000        MOVE 'ERRO AO FECHAR O CMPWRKJ'   TO WS-MSG
163100        MOVE WS-FS-CMP                    TO WS-FS-MSG
163200        GO TO 999-ERRO
163300     END-IF
163400
163500     CLOSE CNVSUM-FILE
163600     IF WS-FS-CSM  NOT = '00'
163700        MOVE 'ERRO AO FECHAR O CNVSUMJ'   TO WS-MSG
163800        MOVE WS-FS-CSM                    TO WS-FS-MSG
163900        GO TO 999-ERRO
164000     END-IF
164100
164200     CLOSE CMPRPT-FILE
164300     IF WS-FS-RPT  NOT = '00'
164400        MOVE 'ERRO AO FECHAR O CMPRPTJ'   TO WS-MSG
164500        MOVE WS-FS-RPT                    TO WS-FS-MSG
164600        GO TO 999-ERRO
164700     END-IF
164800
164900     CLOSE UNIEXP-FILE
165000     IF WS-FS-UNI  NOT = '00'
165100        MOVE 'ERRO AO FECHAR O UNIEXPJ'   TO WS-MSG
165200        MOVE WS-FS-UNI                    TO WS-FS-MSG
165300        GO TO 999-ERRO
165400     END-IF
165500
165600     CLOSE RVMEXP-FILE
165700     IF WS-FS-RVM  NOT = '00'
165800        MOVE 'ERRO AO FECHAR O RVMEXPJ'   TO WS-MSG
165900        MOVE WS-FS-RVM                    TO WS-FS-MSG
166000        GO TO 999-ERRO
166100     END-IF
166200
166300     CLOSE RMTEXP-FILE
166400     IF WS-FS-RMT  NOT = '00'
166500        MOVE 'ERRO AO FECHAR O RMTEXPJ'   TO WS-MSG
166600        MOVE WS-FS-RMT                    TO WS-FS-MSG
166700        GO TO 999-ERRO
166800     END-IF
166900     .
167000*--------------------------------------------------------------*
167100*    ROTINA DE ERRO
167200*--------------------------------------------------------------*
167300 999-ERRO.
167400
167500     DISPLAY ' *----------------------------------------*'
167600     DISPLAY ' *           PROGRAMA CANCELADO           *'
167700     DISPLAY ' *----------------------------------------*'
167800     DISPLAY ' * MENSAGEM    = ' WS-MSG
167900     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
168000     DISPLAY ' *----------------------------------------*'
168100     DISPLAY ' *       TERMINO ANORMAL DO MACPRG03      *'
168200     DISPLAY ' *----------------------------------------*'
168300     STOP RUN
168400     .
168500*---------------> FIM DO PROGRAMA MACPRG03 <--------------------*
