000100 IDENTIFICATION DIVISION.
000200*=======================*
000300 PROGRAM-ID.    MACPRG01.
000400 AUTHOR.        R CARNEIRO NEVES.
000500 INSTALLATION.  FATEC SAO CAETANO - NUCLEO DE PESQUISA.
000600 DATE-WRITTEN.  14/03/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO RESTRITO AO NUCLEO DE PESQUISA.
000900*--------------------------------------------------------------*
001000* DISCIPLINA: PROCESSAMENTO ESTATISTICO EM LOTE
001100*--------------------------------------------------------------*
001200* OBJETIVO: LER O ARQUIVO DE INDICADORES DE BARRA DE ERRO DOS
001300*           GRUPOS BASELINE E INTERVENTION, CLASSIFICAR O TIPO
001400*           DE BARRA DE ERRO DECLARADO (CONFERENCIA/DETECCAO
001500*           AUTOMATICA) E CONVERTER CADA INDICADOR COMPLETO
001600*           PARA A FORMA CANONICA MEDIA +- DESVIO PADRAO, PARA
001700*           USO POSTERIOR NA PREPARACAO DE META-ANALISE.
001800*--------------------------------------------------------------*
001900*------------------> HISTORICO - MANUTENCAO <-------------------*
002000* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
002100* ------  -------  ------  ------  -------------------------
002200*  V01    MAR/1989 000010  RCN     PROGRAMA INICIAL - CONVERSAO   CR0010  
002300*                                  DE DESVIO-PADRAO/ERRO-PADRAO   CR0010  
002400*                                  PARA BOLETINS DE PESQUISA      CR0010  
002500*  V02    SET/1990 000034  MWJ     INCLUIDO CALCULO DE            CR0034  
002600*                                  INTERVALO DE CONFIANCA 95%     CR0034  
002700*  V03    JUL/1992 000078  RCN     AJUSTE DE ARREDONDAMENTO       CR0078  
002800*                                  COMERCIAL (ROUNDED)            CR0078  
002900*  V04    ABR/1994 000121  LPS     NOVO LAYOUT DO REGISTRO DE     CR0121  
003000*                                  ENTRADA (10 POSICOES TIPO)     CR0121  
003100*  V05    OUT/1996 000159  MWJ     TOTALIZADORES POR GRUPO DE     CR0159  
003200*                                  ESTUDO                         CR0159  
003300*  V06    DEZ/1998 000205  RCN     AJUSTE ANO 2000 (Y2K) -        CR0205  
003400*                                  CAMPOS DE DATA DE 2 P/ 4 DIG   CR0205  
003500*  V07    FEV/1999 000206  RCN     TESTE DE VIRADA DE ANO -       CR0206  
003600*                                  REVALIDADO SEM PENDENCIAS      CR0206  
003700*  V08    JUN/2001 000255  LPS     MIGRACAO DO CADASTRO PARA O    CR0255  
003800*                                  LOTE SEQUENCIAL PADRAO MAC     CR0255  
003900*  V09    MAR/2004 000301  MWJ     INCLUSAO DO TIPO CI99 (IC99)   CR0301  
004000*  V10    AGO/2007 000356  RCN     INCLUSAO DO TIPO 2SE (2X SE)   CR0356  
004100*  V11    JAN/2011 000402  LPS     SUPORTE A BARRA DE ERRO        CR0402  
004200*                                  ASSIMETRICA (SUPERIOR/INF)     CR0402  
004300*  V12    MAI/2015 000447  MWJ     SCORE DE CONFIANCA NA          CR0447  
004400*                                  DETECCAO AUTOMATICA DE TIPO    CR0447  
004500*  V13    SET/2019 000491  RCN     CORRECAO NO FATOR DE           CR0491  
004600*                                  CONVERSAO DOS TIPOS CI95/CI99  CR0491  
004700*  V14    JUL/2026 CR3301  YWJG    REESCRITA COMPLETA PARA O      CR3301  
004800*                                  LOTE DE META-ANALISE - SEPA-   CR3301  
004900*                                  RA DETECTOR/ENGINE/CONVERTER   CR3301  
005000*  V15    AGO/2026 CR3302  RCN     RETIRADA A CONFIGURATION       CR3302  
005100*                                  SECTION - NAO HA PICTURE       CR3302  
005200*                                  SYMBOL DE MOEDA NESTE LOTE     CR3302  
005300*  V16    AGO/2026 CR3304  LPS     REINCLUIDA A CONFIGURATION     CR3304  
005400*                                  SECTION - PADRAO DO NUCLEO     CR3304  
005500*                                  EXIGE SPECIAL-NAMES EM TODO    CR3304  
005600*                                  PROGRAMA, COM OU SEM USO       CR3304  
005700*  V17    AGO/2026 CR3305  RCN     WS-CTLIDO/WS-CTGRAV-CNV        CR3305  
005800*                                  PASSARAM A NIVEL 77 - PADRAO   CR3305  
005900*                                  DO NUCLEO P/ CONTADOR ISOLADO  CR3305  
006000*--------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200*====================*
006300 CONFIGURATION SECTION.
006400*---------------------*
006500 SPECIAL-NAMES.
006600     CURRENCY SIGN IS "R$ " WITH PICTURE SYMBOL "$"
006700     .
006800 INPUT-OUTPUT SECTION.
006900*---------------------*
007000 FILE-CONTROL.
007100     SELECT IND-FILE ASSIGN TO INDDATJ
007200            FILE STATUS   IS WS-FS-IND
007300     .
007400     SELECT CNV-FILE ASSIGN TO CNVWRKJ
007500            FILE STATUS   IS WS-FS-CNV
007600     .
007700     SELECT SKP-FILE ASSIGN TO SKPWRKJ
007800            FILE STATUS   IS WS-FS-SKP
007900     .
008000     SELECT GRP-FILE ASSIGN TO GRPWRKJ
008100            FILE STATUS   IS WS-FS-GRP
008200     .
008300 DATA DIVISION.
008400*=============*
008500 FILE SECTION.
008600*------------*
008700 FD  IND-FILE
008800     LABEL RECORD STANDARD
008900     RECORDING MODE  F
009000     .
009100 01  REG-IND-FILE            PIC X(122)
009200     .
009300 FD  CNV-FILE
009400     LABEL RECORD STANDARD
009500     RECORDING MODE  F
009600     .
009700 01  REG-CNV-FILE            PIC X(154)
009800     .
009900 FD  SKP-FILE
010000     LABEL RECORD STANDARD
010100     RECORDING MODE  F
010200     .
010300 01  REG-SKP-FILE            PIC X(82)
010400     .
010500 FD  GRP-FILE
010600     LABEL RECORD STANDARD
010700     RECORDING MODE  F
010800     .
010900 01  REG-GRP-FILE            PIC X(59)
011000     .
011100 WORKING-STORAGE SECTION.
011200*-----------------------*
011300 01  FILLER                  PIC X(35)       VALUE
011400     '**** INICIO DA WORKING-STORAGE ****'.
011500
011600*-----> CONTADORES DE ENTRADA - ISOLADOS (77) POR SEREM
011700*-----> TESTADOS/IMPRESSOS COM MAIOR FREQUENCIA QUE OS DEMAIS
011800 77  WS-CTLIDO                  PIC 9(05) COMP.
011900 77  WS-CTGRAV-CNV              PIC 9(05) COMP.
012000
012100*-----> LAYOUTS COMPARTILHADOS (COPY MEMBERS DO LOTE MAC)
012200     COPY MACIND01.
012300     COPY MACCNV01.
012400     COPY MACSKP01.
012500     COPY MACGRP01.
012600
012700*-----> VARIAVEIS AUXILIARES DE CONTROLE DE ARQUIVO/DATA-HORA
012800 01  WS-AREA-AUX.
012900     05  WS-FS-IND              PIC X(02).
013000     05  WS-FS-CNV               PIC X(02).
013100     05  WS-FS-SKP               PIC X(02).
013200     05  WS-FS-GRP               PIC X(02).
013300     05  WS-MSG                  PIC X(30).
013400     05  WS-FS-MSG               PIC X(02).
013500     05  WS-DTSYS                PIC 9(06).
013600     05  WS-DTSYS-R REDEFINES WS-DTSYS.
013700         10  WS-DTSYS-AA             PIC 99.
013800         10  WS-DTSYS-MM             PIC 99.
013900         10  WS-DTSYS-DD             PIC 99.
014000     05  WS-HRSYS                PIC 9(08).
014100     05  WS-DTEDI                PIC X(10).
014200     05  WS-HREDI                PIC X(11).
014300     05  FILLER                  PIC X(05).
014400
014500*-----> CONTADORES DE CONTROLE (BINARIOS - COMP)
014600 01  WS-CONTADORES.
014700     05  WS-CTGRAV-SKP            PIC 9(05) COMP.
014800     05  WS-CTGRAV-GRP            PIC 9(05) COMP.
014900     05  FILLER                  PIC X(05).
015000
015100*-----> NORMALIZACAO E SUPORTE A TIPO DECLARADO
015200 01  WS-TIPO-TRABALHO.
015300     05  WS-TIPO-NORM            PIC X(10).
015400         88  WS-TIPO-SUPORTADO        VALUE
015500                 'SE        ' 'SD        ' 'CI95      '
015600                 'CI99      ' '2SE       ' 'ASYMMETRIC'.
015700     05  WS-TIPO-NORM-3 REDEFINES WS-TIPO-NORM.
015800         10  WS-TIPO-NORM-P1         PIC X(03).
015900         10  FILLER                  PIC X(07).
016000
016100*-----> AREA DE CALCULO DO DETECTOR/ENGINE (ESCALA DE TRABALHO)
016200 01  WS-CALC-AUX.
016300     05  WS-RAIZ-ENTRADA         PIC S9(9)V9(6).
016400     05  WS-RAIZ-RESULT          PIC S9(9)V9(6).
016500     05  WS-RAIZ-CONT            PIC 9(02) COMP.
016600     05  WS-MOD-ENTRADA          PIC S9(9)V9(6).
016700     05  WS-MOD-RESULTADO        PIC S9(9)V9(6).
016800     05  WS-SCORE-DECL           PIC 9V9(3).
016900     05  WS-TIPO-DETECTADO       PIC X(10).
017000     05  WS-CONFIANCA            PIC 9V9(3).
017100     05  WS-TIPO-AUTO             PIC X(10).
017200     05  WS-TIPO-AUTO-SCORE       PIC 9V9(3).
017300     05  WS-CAND-SD-SCORE         PIC 9V9(3).
017400     05  WS-CAND-SE-SCORE         PIC 9V9(3).
017500     05  WS-CAND-CI95-SCORE       PIC 9V9(3).
017600     05  WS-CAND-CI99-SCORE       PIC 9V9(3).
017700     05  WS-CAND-2SE-SCORE        PIC 9V9(3).
017800     05  WS-H-MEAN                PIC S9(9)V9(6).
017900     05  WS-H-SD                  PIC S9(9)V9(6).
018000     05  WS-H-SE                  PIC S9(9)V9(6).
018100     05  WS-H-HW                  PIC S9(9)V9(6).
018200     05  WS-H-SCORE               PIC 9V9(3).
018300     05  WS-H-RAZAO               PIC 9(03)V9(3).
018400     05  WS-VALIDO                PIC X(01).
018500     05  WS-MOTIVO-REJ            PIC X(30).
018600     05  WS-FATOR                 PIC 9(05)V9(6).
018700     05  WS-QUALIDADE-CONV        PIC 9V9(02).
018800     05  FILLER                   PIC X(05).
018900     05  WS-METODO-CONV           PIC X(12).
019000     05  WS-SD-CALC               PIC S9(9)V9(6).
019100     05  WS-SE-CALC               PIC S9(9)V9(6).
019200     05  WS-CONVERTIDO-FLG        PIC X(01).
019300
019400*-----> ACUMULADORES DO GRUPO BASELINE
019500 01  WS-GRP-BASELINE.
019600     05  WS-GB-QTD-IND            PIC 9(05) COMP.
019700     05  WS-GB-QTD-COMPLETOS      PIC 9(05) COMP.
019800     05  WS-GB-QTD-SUCESSO        PIC 9(05) COMP.
019900     05  WS-GB-TIPO-SE            PIC X(01) VALUE 'N'.
020000     05  WS-GB-TIPO-SD            PIC X(01) VALUE 'N'.
020100     05  WS-GB-TIPO-CI95          PIC X(01) VALUE 'N'.
020200     05  WS-GB-TIPO-CI99          PIC X(01) VALUE 'N'.
020300     05  WS-GB-TIPO-2SE           PIC X(01) VALUE 'N'.
020400     05  WS-GB-TIPO-ASYM          PIC X(01) VALUE 'N'.
020500     05  FILLER                   PIC X(05).
020600
020700*-----> ACUMULADORES DO GRUPO INTERVENTION
020800 01  WS-GRP-INTERVENCAO.
020900     05  WS-GI-QTD-IND            PIC 9(05) COMP.
021000     05  WS-GI-QTD-COMPLETOS      PIC 9(05) COMP.
021100     05  WS-GI-QTD-SUCESSO        PIC 9(05) COMP.
021200     05  WS-GI-TIPO-SE            PIC X(01) VALUE 'N'.
021300     05  WS-GI-TIPO-SD            PIC X(01) VALUE 'N'.
021400     05  WS-GI-TIPO-CI95          PIC X(01) VALUE 'N'.
021500     05  WS-GI-TIPO-CI99          PIC X(01) VALUE 'N'.
021600     05  WS-GI-TIPO-2SE           PIC X(01) VALUE 'N'.
021700     05  WS-GI-TIPO-ASYM          PIC X(01) VALUE 'N'.
021800     05  FILLER                   PIC X(05).
021900
022000*-----> AREA DE MONTAGEM DO REGISTRO DE GRUPO (GRP-FILE)
022100 01  WS-QTD-TIPOS-WORK           PIC 9(01) COMP.
022200
022300 01  FILLER                  PIC X(35)       VALUE
022400     '****** FIM DA WORKING-STORAGE *****'.
022500*
022600 PROCEDURE DIVISION.
022700*==================*
022800*--------------------------------------------------------------*
022900*    PROCESSO PRINCIPAL
023000*--------------------------------------------------------------*
023100 000-MACPRG01.
023200
023300     PERFORM 010-INICIAR
023400     PERFORM 030-PROCESSAR UNTIL WS-FS-IND = '10'
023500     PERFORM 090-TERMINAR
023600     STOP RUN
023700     .
023800*--------------------------------------------------------------*
023900*    PROCEDIMENTOS INICIAIS
024000*--------------------------------------------------------------*
024100 010-INICIAR.
024200
024300     DISPLAY ' *----------------------------------------*'
024400     DISPLAY ' *  MACPRG01 - CONVERSOR DE BARRA DE ERRO  *'
024500     DISPLAY ' *  NUCLEO DE PESQUISA - FATEC SCS         *'
024600     DISPLAY ' *----------------------------------------*'
024700
024800     PERFORM 015-DATA-HORA
024900
025000     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI
025100
025200     PERFORM 020-ABRIR-ARQUIVOS
025300     PERFORM 025-LER-IND
025400
025500     IF WS-FS-IND = '10'
025600        MOVE 'ARQUIVO DE ENTRADA VAZIO - INDDATJ'  TO WS-MSG
025700        MOVE WS-FS-IND                             TO WS-FS-MSG
025800        GO TO 999-ERRO
025900     END-IF
026000     .
026100*--------------------------------------------------------------*
026200*    OBTER A DATA E HORA DO SISTEMA
026300*--------------------------------------------------------------*
026400 015-DATA-HORA.
026500
026600     ACCEPT  WS-DTSYS  FROM DATE
026700     STRING  WS-DTSYS  (5:2) '/'
026800             WS-DTSYS  (3:2) '/20'
026900             WS-DTSYS  (1:2)
027000     DELIMITED BY SIZE INTO WS-DTEDI
027100
027200     ACCEPT  WS-HRSYS  FROM TIME
027300     STRING  WS-HRSYS  (1:2) ':'
027400             WS-HRSYS  (3:2) ':'
027500             WS-HRSYS  (5:2) ':'
027600             WS-HRSYS  (7:2)
027700     DELIMITED BY SIZE INTO WS-HREDI
027800     .
027900*--------------------------------------------------------------*
028000*    ABERTURA DOS ARQUIVOS DO LOTE
028100*--------------------------------------------------------------*
028200 020-ABRIR-ARQUIVOS.
028300
028400     OPEN INPUT  IND-FILE
028500     IF WS-FS-IND  NOT = '00'
028600        MOVE 'ERRO AO ABRIR O INDDATJ'   TO WS-MSG
028700        MOVE WS-FS-IND                   TO WS-FS-MSG
028800        GO TO 999-ERRO
028900     END-IF
029000
029100     OPEN OUTPUT CNV-FILE
029200     IF WS-FS-CNV  NOT = '00'
029300        MOVE 'ERRO AO ABRIR O CNVWRKJ'   TO WS-MSG
029400        MOVE WS-FS-CNV                   TO WS-FS-MSG
029500        GO TO 999-ERRO
029600     END-IF
029700
029800     OPEN OUTPUT SKP-FILE
029900     IF WS-FS-SKP  NOT = '00'
030000        MOVE 'ERRO AO ABRIR O SKPWRKJ'   TO WS-MSG
030100        MOVE WS-FS-SKP                   TO WS-FS-MSG
030200        GO TO 999-ERRO
030300     END-IF
030400
030500     OPEN OUTPUT GRP-FILE
030600     IF WS-FS-GRP  NOT = '00'
030700        MOVE 'ERRO AO ABRIR O GRPWRKJ'   TO WS-MSG
030800        MOVE WS-FS-GRP                   TO WS-FS-MSG
030900        GO TO 999-ERRO
031000     END-IF
031100     .
031200*--------------------------------------------------------------*
031300*    LEITURA DO ARQUIVO DE INDICADORES (INDDATJ)
031400*--------------------------------------------------------------*
031500 025-LER-IND.
031600
031700     READ IND-FILE INTO MAC-IND-RECORD
031800
031900     IF WS-FS-IND  NOT = '00' AND '10'
032000        MOVE 'ERRO NA LEITURA DO INDDATJ'    TO WS-MSG
032100        MOVE WS-FS-IND                       TO WS-FS-MSG
032200        GO TO 999-ERRO
032300     ELSE
032400        IF WS-FS-IND = '00'
032500           ADD 1  TO WS-CTLIDO
032600        END-IF
032700     END-IF
032800     .
032900*--------------------------------------------------------------*
033000*    PROCESSAR UM INDICADOR - CONVERTER (ORQUESTRACAO)
033100*--------------------------------------------------------------*
033200 030-PROCESSAR.
033300
033400     PERFORM 032-NORMALIZAR-ENTRADA
033500     PERFORM 210-DETECTAR-TIPO THRU 210-DETECTAR-TIPO-EXIT
033600     PERFORM 038-DECIDIR-CONVERSAO
033700     PERFORM 060-ACUMULAR-GRUPO
033800
033900     PERFORM 025-LER-IND
034000     .
034100*--------------------------------------------------------------*
034200*    NORMALIZAR TIPO DECLARADO E COMBINAR BARRA ASSIMETRICA
034300*--------------------------------------------------------------*
034400 032-NORMALIZAR-ENTRADA.
034500
034600     INSPECT MI-ERROR-TYPE
034700        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
034800                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034900
035000     MOVE MI-ERROR-TYPE  TO WS-TIPO-NORM
035100     PERFORM 200-NORMALIZAR-ALIAS THRU 200-NORMALIZAR-ALIAS-EXIT
035200
035300     IF WS-TIPO-NORM = 'ASYMMETRIC'
035400        COMPUTE MI-ERROR-BAR ROUNDED =
035500                (MI-ERR-UPPER + MI-ERR-LOWER) / 2
035600     END-IF
035700     .
035800*--------------------------------------------------------------*
035900*    DECIDIR PULAR (INCOMPLETO/INVALIDO) OU CONVERTER
036000*--------------------------------------------------------------*
036100 038-DECIDIR-CONVERSAO.
036200
036300     MOVE 'N' TO WS-CONVERTIDO-FLG
036400
036500     IF MI-COMPLETO-NAO
036600        MOVE 'INCOMPLETO - CAMPO(S) AUSENTE(S)' TO WS-MOTIVO-REJ
036700        PERFORM 080-GRAVAR-PULADO
036800     ELSE
036900        PERFORM 240-VALIDAR-ENTRADA-CONVERSAO THRU
037000                240-VALIDAR-ENTRADA-CONVERSAO-EXIT
037100        IF WS-VALIDO = 'N'
037200           PERFORM 080-GRAVAR-PULADO
037300        ELSE
037400           PERFORM 300-CONVERTER-TIPO THRU 300-CONVERTER-TIPO-EXIT
037500           IF WS-METODO-CONV = 'unknown     '
037600              AND WS-TIPO-DETECTADO NOT = 'ASYMMETRIC'
037700              MOVE 'TIPO DETECTADO SEM FORMULA DE CONVERSAO'
037800                                           TO WS-MOTIVO-REJ
037900              PERFORM 080-GRAVAR-PULADO
038000           ELSE
038100              PERFORM 340-VALIDAR-RESULTADO THRU
038200                      340-VALIDAR-RESULTADO-EXIT
038300              PERFORM 082-GRAVAR-CONVERTIDO
038400              MOVE 'Y' TO WS-CONVERTIDO-FLG
038500           END-IF
038600        END-IF
038700     END-IF
038800     .
038900*--------------------------------------------------------------*
039000*    GRAVAR INDICADOR PULADO (INCOMPLETO OU REJEITADO)
039100*--------------------------------------------------------------*
039200 080-GRAVAR-PULADO.
039300
039400     MOVE MI-GROUP-NAME       TO MS-GROUP-NAME
039500     MOVE MI-INDICATOR-NAME   TO MS-INDICATOR-NAME
039600     MOVE WS-TIPO-NORM        TO MS-DECLARED-TYPE
039700     MOVE WS-MOTIVO-REJ       TO MS-MOTIVO
039800
039900     WRITE REG-SKP-FILE FROM MAC-SKP-RECORD
040000     IF WS-FS-SKP  NOT = '00'
040100        MOVE 'ERRO NA GRAVACAO DO SKPWRKJ'  TO WS-MSG
040200        MOVE WS-FS-SKP                      TO WS-FS-MSG
040300        GO TO 999-ERRO
040400     ELSE
040500        ADD 1 TO WS-CTGRAV-SKP
040600     END-IF
040700     .
040800*--------------------------------------------------------------*
040900*    GRAVAR RESULTADO DE CONVERSAO COM SUCESSO
041000*--------------------------------------------------------------*
041100 082-GRAVAR-CONVERTIDO.
041200
041300     MOVE MI-GROUP-NAME        TO MC-GROUP-NAME
041400     MOVE MI-INDICATOR-NAME    TO MC-INDICATOR-NAME
041500     MOVE MI-MEAN-VALUE        TO MC-RESULT-MEAN
041600     MOVE WS-SD-CALC           TO MC-RESULT-SD
041700     MOVE WS-SE-CALC           TO MC-RESULT-SE
041800     MOVE MI-SAMPLE-SIZE       TO MC-SAMPLE-SIZE
041900     MOVE WS-TIPO-NORM         TO MC-DECLARED-TYPE
042000     MOVE WS-TIPO-DETECTADO    TO MC-DETECTED-TYPE
042100     MOVE WS-CONFIANCA         TO MC-CONFIDENCE
042200     MOVE WS-FATOR             TO MC-CONV-FACTOR
042300     MOVE WS-QUALIDADE-CONV    TO MC-QUALITY-SCORE
042400     MOVE WS-METODO-CONV       TO MC-CONV-METHOD
042500
042600     WRITE REG-CNV-FILE FROM MAC-CNV-RECORD
042700     IF WS-FS-CNV  NOT = '00'
042800        MOVE 'ERRO NA GRAVACAO DO CNVWRKJ'  TO WS-MSG
042900        MOVE WS-FS-CNV                      TO WS-FS-MSG
043000        GO TO 999-ERRO
043100     ELSE
043200        ADD 1 TO WS-CTGRAV-CNV
043300     END-IF
043400     .
043500*--------------------------------------------------------------*
043600*    ACUMULAR TOTAIS E TIPOS DECLARADOS POR GRUPO
043700*--------------------------------------------------------------*
043800 060-ACUMULAR-GRUPO.
043900
044000     IF MI-GRUPO-BASELINE
044100        PERFORM 061-ACUMULAR-BASELINE
044200     ELSE
044300        PERFORM 063-ACUMULAR-INTERVENCAO
044400     END-IF
044500     .
044600*--------------------------------------------------------------*
044700*    ACUMULAR GRUPO BASELINE
044800*--------------------------------------------------------------*
044900 061-ACUMULAR-BASELINE.
045000
045100     ADD 1 TO WS-GB-QTD-IND
045200     IF MI-COMPLETO-SIM
045300        ADD 1 TO WS-GB-QTD-COMPLETOS
045400     END-IF
045500     IF WS-CONVERTIDO-FLG = 'Y'
045600        ADD 1 TO WS-GB-QTD-SUCESSO
045700     END-IF
045800
045900     IF WS-TIPO-NORM = 'SE        '
046000        MOVE 'Y' TO WS-GB-TIPO-SE
046100     END-IF
046200     IF WS-TIPO-NORM = 'SD        '
046300        MOVE 'Y' TO WS-GB-TIPO-SD
046400     END-IF
046500     IF WS-TIPO-NORM = 'CI95      '
046600        MOVE 'Y' TO WS-GB-TIPO-CI95
046700     END-IF
046800     IF WS-TIPO-NORM = 'CI99      '
046900        MOVE 'Y' TO WS-GB-TIPO-CI99
047000     END-IF
047100     IF WS-TIPO-NORM = '2SE       '
047200        MOVE 'Y' TO WS-GB-TIPO-2SE
047300     END-IF
047400     IF WS-TIPO-NORM = 'ASYMMETRIC'
047500        MOVE 'Y' TO WS-GB-TIPO-ASYM
047600     END-IF
047700     .
047800*--------------------------------------------------------------*
047900*    ACUMULAR GRUPO INTERVENTION
048000*--------------------------------------------------------------*
048100 063-ACUMULAR-INTERVENCAO.
048200
048300     ADD 1 TO WS-GI-QTD-IND
048400     IF MI-COMPLETO-SIM
048500        ADD 1 TO WS-GI-QTD-COMPLETOS
048600     END-IF
048700     IF WS-CONVERTIDO-FLG = 'Y'
048800        ADD 1 TO WS-GI-QTD-SUCESSO
048900     END-IF
049000
049100     IF WS-TIPO-NORM = 'SE        '
049200        MOVE 'Y' TO WS-GI-TIPO-SE
049300     END-IF
049400     IF WS-TIPO-NORM = 'SD        '
049500        MOVE 'Y' TO WS-GI-TIPO-SD
049600     END-IF
049700     IF WS-TIPO-NORM = 'CI95      '
049800        MOVE 'Y' TO WS-GI-TIPO-CI95
049900     END-IF
050000     IF WS-TIPO-NORM = 'CI99      '
050100        MOVE 'Y' TO WS-GI-TIPO-CI99
050200     END-IF
050300     IF WS-TIPO-NORM = '2SE       '
050400        MOVE 'Y' TO WS-GI-TIPO-2SE
050500     END-IF
050600     IF WS-TIPO-NORM = 'ASYMMETRIC'
050700        MOVE 'Y' TO WS-GI-TIPO-ASYM
050800     END-IF
050900     .
051000*--------------------------------------------------------------*
051100*    DETECTOR - NORMALIZACAO DE ALIASES DE TIPO DECLARADO
051200*--------------------------------------------------------------*
051300 200-NORMALIZAR-ALIAS.
051400
051500     IF WS-TIPO-NORM = SPACES
051600        MOVE 'UNKNOWN   ' TO WS-TIPO-NORM
051700     END-IF
051800     IF WS-TIPO-NORM = 'SEM       ' OR WS-TIPO-NORM = 'STDERR    '
051900        MOVE 'SE        ' TO WS-TIPO-NORM
052000     END-IF
052100     IF WS-TIPO-NORM = 'STD       '
052200        MOVE 'SD        ' TO WS-TIPO-NORM
052300     END-IF
052400     IF WS-TIPO-NORM = 'ASYM      ' OR WS-TIPO-NORM = 'ASYMM     '
052500        MOVE 'ASYMMETRIC' TO WS-TIPO-NORM
052600     END-IF
052700     .
052800 200-NORMALIZAR-ALIAS-EXIT.
052900     EXIT.
053000*--------------------------------------------------------------*
053100*    DETECTOR - DETECT() - DECIDE TIPO E CONFIANCA FINAIS
053200*--------------------------------------------------------------*
053300 210-DETECTAR-TIPO.
053400
053500     IF MI-COMPLETO-NAO OR MI-SAMPLE-SIZE = ZERO
053600        MOVE 'UNKNOWN   '  TO WS-TIPO-DETECTADO
053700        MOVE 0              TO WS-CONFIANCA
053800        GO TO 210-DETECTAR-TIPO-EXIT
053900     END-IF
054000
054100     IF WS-TIPO-SUPORTADO
054200        PERFORM 220-VALIDAR-TIPO-DECLARADO THRU
054300                220-VALIDAR-TIPO-DECLARADO-EXIT
054400        IF WS-SCORE-DECL > 0.5
054500           MOVE WS-TIPO-NORM   TO WS-TIPO-DETECTADO
054600           MOVE WS-SCORE-DECL  TO WS-CONFIANCA
054700           GO TO 210-DETECTAR-TIPO-EXIT
054800        END-IF
054900     END-IF
055000
055100     PERFORM 230-AUTO-DETECTAR THRU 230-AUTO-DETECTAR-EXIT
055200
055300     IF WS-TIPO-AUTO-SCORE < 0.7 AND WS-TIPO-SUPORTADO
055400        MOVE WS-TIPO-NORM   TO WS-TIPO-DETECTADO
055500        MOVE 0.6            TO WS-CONFIANCA
055600     ELSE
055700        MOVE WS-TIPO-AUTO       TO WS-TIPO-DETECTADO
055800        MOVE WS-TIPO-AUTO-SCORE TO WS-CONFIANCA
055900     END-IF
056000     .
056100 210-DETECTAR-TIPO-EXIT.
056200     EXIT.
056300*--------------------------------------------------------------*
056400*    DETECTOR - SCORE DE VALIDACAO DO TIPO DECLARADO
056500*--------------------------------------------------------------*
056600 220-VALIDAR-TIPO-DECLARADO.
056700
056800     MOVE MI-MEAN-VALUE      TO WS-MOD-ENTRADA
056900     PERFORM 252-CALCULAR-MODULO THRU 252-CALCULAR-MODULO-EXIT
057000     MOVE WS-MOD-RESULTADO   TO WS-H-MEAN
057100
057200     IF MI-ERROR-BAR <= 0 OR MI-SAMPLE-SIZE <= 0
057300        MOVE 0   TO WS-SCORE-DECL
057400        GO TO 220-VALIDAR-TIPO-DECLARADO-EXIT
057500     END-IF
057600
057700     IF MI-ERROR-BAR > (3 * WS-H-MEAN)
057800        MOVE 0.3 TO WS-SCORE-DECL
057900        GO TO 220-VALIDAR-TIPO-DECLARADO-EXIT
058000     END-IF
058100
058200     MOVE MI-SAMPLE-SIZE     TO WS-RAIZ-ENTRADA
058300     PERFORM 250-CALCULAR-RAIZ THRU 250-CALCULAR-RAIZ-EXIT
058400
058500     IF WS-TIPO-NORM = 'SD        '
058600        COMPUTE WS-H-SE = MI-ERROR-BAR / WS-RAIZ-RESULT
058700        IF WS-H-SE > 0 AND WS-H-SE < MI-ERROR-BAR
058800           MOVE 0.9 TO WS-SCORE-DECL
058900        ELSE
059000           MOVE 0.6 TO WS-SCORE-DECL
059100        END-IF
059200     ELSE
059300        IF WS-TIPO-NORM = 'SE        '
059400           COMPUTE WS-H-SD = MI-ERROR-BAR * WS-RAIZ-RESULT
059500           IF WS-H-SD > MI-ERROR-BAR
059600              AND WS-H-SD < (2 * WS-H-MEAN)
059700              MOVE 0.9 TO WS-SCORE-DECL
059800           ELSE
059900              MOVE 0.6 TO WS-SCORE-DECL
060000           END-IF
060100        ELSE
060200           IF WS-TIPO-NORM = 'CI95      '
060300              COMPUTE WS-H-SE = MI-ERROR-BAR / 1.96
060400              COMPUTE WS-H-SD = WS-H-SE * WS-RAIZ-RESULT
060500              IF WS-H-SD > 0 AND WS-H-SD < (2 * WS-H-MEAN)
060600                 MOVE 0.8 TO WS-SCORE-DECL
060700              ELSE
060800                 MOVE 0.5 TO WS-SCORE-DECL
060900              END-IF
061000           ELSE
061100              IF WS-TIPO-NORM = 'CI99      '
061200                 COMPUTE WS-H-SE = MI-ERROR-BAR / 2.576
061300                 COMPUTE WS-H-SD = WS-H-SE * WS-RAIZ-RESULT
061400                 IF WS-H-SD > 0 AND WS-H-SD < (2 * WS-H-MEAN)
061500                    MOVE 0.8 TO WS-SCORE-DECL
061600                 ELSE
061700                    MOVE 0.5 TO WS-SCORE-DECL
061800                 END-IF
061900              ELSE
062000                 IF WS-TIPO-NORM = '2SE       '
062100                    COMPUTE WS-H-SE = MI-ERROR-BAR / 2
062200                    COMPUTE WS-H-SD = WS-H-SE * WS-RAIZ-RESULT
062300                    IF WS-H-SD > 0 AND WS-H-SD < (2 * WS-H-MEAN)
062400                       MOVE 0.8 TO WS-SCORE-DECL
062500                    ELSE
062600                       MOVE 0.5 TO WS-SCORE-DECL
062700                    END-IF
062800                 ELSE
062900                    MOVE 0.7 TO WS-SCORE-DECL
063000                 END-IF
063100              END-IF
063200           END-IF
063300        END-IF
063400     END-IF
063500     .
063600 220-VALIDAR-TIPO-DECLARADO-EXIT.
063700     EXIT.
063800*--------------------------------------------------------------*
063900*    DETECTOR - DETECCAO AUTOMATICA (5 HIPOTESES, MAXIMO VENCE)
064000*--------------------------------------------------------------*
064100 230-AUTO-DETECTAR.
064200
064300     MOVE MI-SAMPLE-SIZE      TO WS-RAIZ-ENTRADA
064400     PERFORM 250-CALCULAR-RAIZ THRU 250-CALCULAR-RAIZ-EXIT
064500
064600     MOVE MI-ERROR-BAR        TO WS-H-SD
064700     COMPUTE WS-H-SE = MI-ERROR-BAR / WS-RAIZ-RESULT
064800     PERFORM 231-SCORE-SD THRU 231-SCORE-SD-EXIT
064900     MOVE WS-H-SCORE          TO WS-CAND-SD-SCORE
065000
065100     MOVE MI-ERROR-BAR        TO WS-H-SE
065200     COMPUTE WS-H-SD = MI-ERROR-BAR * WS-RAIZ-RESULT
065300     PERFORM 232-SCORE-SE THRU 232-SCORE-SE-EXIT
065400     MOVE WS-H-SCORE          TO WS-CAND-SE-SCORE
065500
065600     COMPUTE WS-H-SE = MI-ERROR-BAR / 1.96
065700     COMPUTE WS-H-SD = WS-H-SE * WS-RAIZ-RESULT
065800     MOVE MI-ERROR-BAR        TO WS-H-HW
065900     PERFORM 233-SCORE-CI THRU 233-SCORE-CI-EXIT
066000     MOVE WS-H-SCORE          TO WS-CAND-CI95-SCORE
066100
066200     COMPUTE WS-H-SE = MI-ERROR-BAR / 2.576
066300     COMPUTE WS-H-SD = WS-H-SE * WS-RAIZ-RESULT
066400     PERFORM 233-SCORE-CI THRU 233-SCORE-CI-EXIT
066500     MOVE WS-H-SCORE          TO WS-CAND-CI99-SCORE
066600
066700     COMPUTE WS-H-SE = MI-ERROR-BAR / 2
066800     COMPUTE WS-H-SD = WS-H-SE * WS-RAIZ-RESULT
066900     PERFORM 232-SCORE-SE THRU 232-SCORE-SE-EXIT
067000     MOVE WS-H-SCORE          TO WS-CAND-2SE-SCORE
067100
067200     MOVE WS-CAND-SD-SCORE    TO WS-TIPO-AUTO-SCORE
067300     MOVE 'SD        '       TO WS-TIPO-AUTO
067400
067500     IF WS-CAND-SE-SCORE > WS-TIPO-AUTO-SCORE
067600        MOVE WS-CAND-SE-SCORE   TO WS-TIPO-AUTO-SCORE
067700        MOVE 'SE        '      TO WS-TIPO-AUTO
067800     END-IF
067900     IF WS-CAND-CI95-SCORE > WS-TIPO-AUTO-SCORE
068000        MOVE WS-CAND-CI95-SCORE TO WS-TIPO-AUTO-SCORE
068100        MOVE 'CI95      '      TO WS-TIPO-AUTO
068200     END-IF
068300     IF WS-CAND-CI99-SCORE > WS-TIPO-AUTO-SCORE
068400        MOVE WS-CAND-CI99-SCORE TO WS-TIPO-AUTO-SCORE
068500        MOVE 'CI99      '      TO WS-TIPO-AUTO
068600     END-IF
068700     IF WS-CAND-2SE-SCORE > WS-TIPO-AUTO-SCORE
068800        MOVE WS-CAND-2SE-SCORE  TO WS-TIPO-AUTO-SCORE
068900        MOVE '2SE       '      TO WS-TIPO-AUTO
069000     END-IF
069100     .
069200 230-AUTO-DETECTAR-EXIT.
069300     EXIT.
069400*--------------------------------------------------------------*
069500*    DETECTOR - SCORE_SD(MEAN,SD,SE)
069600*--------------------------------------------------------------*
069700 231-SCORE-SD.
069800
069900     MOVE 0.5 TO WS-H-SCORE
070000
070100     IF WS-H-SD > WS-H-SE
070200        ADD 0.2 TO WS-H-SCORE
070300     END-IF
070400
070500     IF WS-H-SD < (1.5 * WS-H-MEAN)
070600        ADD 0.2 TO WS-H-SCORE
070700     ELSE
070800        IF WS-H-SD < (2 * WS-H-MEAN)
070900           ADD 0.1 TO WS-H-SCORE
071000        END-IF
071100     END-IF
071200
071300     IF WS-H-MEAN NOT = 0
071400        COMPUTE WS-H-RAZAO = WS-H-SD / WS-H-MEAN
071500        IF WS-H-RAZAO >= 0.1 AND WS-H-RAZAO <= 1.0
071600           ADD 0.1 TO WS-H-SCORE
071700        END-IF
071800     END-IF
071900
072000     IF WS-H-SCORE > 1.0
072100        MOVE 1.0 TO WS-H-SCORE
072200     END-IF
072300     .
072400 231-SCORE-SD-EXIT.
072500     EXIT.
072600*--------------------------------------------------------------*
072700*    DETECTOR - SCORE_SE(MEAN,SE,SD)
072800*--------------------------------------------------------------*
072900 232-SCORE-SE.
073000
073100     MOVE 0.5 TO WS-H-SCORE
073200
073300     IF WS-H-SE < WS-H-SD
073400        ADD 0.2 TO WS-H-SCORE
073500     END-IF
073600
073700     IF WS-H-SE < (0.5 * WS-H-MEAN)
073800        ADD 0.2 TO WS-H-SCORE
073900     ELSE
074000        IF WS-H-SE < WS-H-MEAN
074100           ADD 0.1 TO WS-H-SCORE
074200        END-IF
074300     END-IF
074400
074500     IF WS-H-MEAN NOT = 0
074600        COMPUTE WS-H-RAZAO = WS-H-SD / WS-H-MEAN
074700        IF WS-H-RAZAO >= 0.1 AND WS-H-RAZAO <= 1.0
074800           ADD 0.1 TO WS-H-SCORE
074900        END-IF
075000     END-IF
075100
075200     IF WS-H-SCORE > 1.0
075300        MOVE 1.0 TO WS-H-SCORE
075400     END-IF
075500     .
075600 232-SCORE-SE-EXIT.
075700     EXIT.
075800*--------------------------------------------------------------*
075900*    DETECTOR - SCORE_CI(MEAN,HALFWIDTH,SE,SD)
076000*--------------------------------------------------------------*
076100 233-SCORE-CI.
076200
076300     MOVE 0.4 TO WS-H-SCORE
076400
076500     IF WS-H-HW > WS-H-SE AND WS-H-HW < WS-H-MEAN
076600        ADD 0.3 TO WS-H-SCORE
076700     ELSE
076800        IF WS-H-HW < (1.5 * WS-H-MEAN)
076900           ADD 0.2 TO WS-H-SCORE
077000        END-IF
077100     END-IF
077200
077300     IF WS-H-MEAN NOT = 0
077400        COMPUTE WS-H-RAZAO = WS-H-SD / WS-H-MEAN
077500        IF WS-H-RAZAO >= 0.1 AND WS-H-RAZAO <= 1.0
077600           ADD 0.2 TO WS-H-SCORE
077700        END-IF
077800     END-IF
077900
078000     IF WS-H-SCORE > 0.8
078100        MOVE 0.8 TO WS-H-SCORE
078200     END-IF
078300     .
078400 233-SCORE-CI-EXIT.
078500     EXIT.
078600*--------------------------------------------------------------*
078700*    DETECTOR - VALIDACAO DE ENTRADA PRE-CONVERSAO
078800*--------------------------------------------------------------*
078900 240-VALIDAR-ENTRADA-CONVERSAO.
079000
079100     MOVE 'S' TO WS-VALIDO
079200     MOVE MI-MEAN-VALUE    TO WS-MOD-ENTRADA
079300     PERFORM 252-CALCULAR-MODULO THRU 252-CALCULAR-MODULO-EXIT
079400
079500     IF MI-SAMPLE-SIZE <= 0
079600        MOVE 'N' TO WS-VALIDO
079700        MOVE 'TAMANHO DE AMOSTRA INVALIDO' TO WS-MOTIVO-REJ
079800     ELSE
079900        IF MI-ERROR-BAR <= 0
080000           MOVE 'N' TO WS-VALIDO
080100           MOVE 'BARRA DE ERRO INVALIDA' TO WS-MOTIVO-REJ
080200        ELSE
080300           IF WS-TIPO-DETECTADO NOT = 'UNKNOWN   '
080400              AND WS-TIPO-DETECTADO NOT = 'SE        '
080500              AND WS-TIPO-DETECTADO NOT = 'SD        '
080600              AND WS-TIPO-DETECTADO NOT = 'CI95      '
080700              AND WS-TIPO-DETECTADO NOT = 'CI99      '
080800              AND WS-TIPO-DETECTADO NOT = '2SE       '
080900              AND WS-TIPO-DETECTADO NOT = 'ASYMMETRIC'
081000              MOVE 'N' TO WS-VALIDO
081100              MOVE 'TIPO NAO SUPORTADO' TO WS-MOTIVO-REJ
081200           ELSE
081300              IF WS-MOD-RESULTADO < 0.0000001
081400                 AND MI-ERROR-BAR > 1
081500                 MOVE 'N' TO WS-VALIDO
081600                 MOVE 'MEDIA ZERO COM ERRO ALTO' TO WS-MOTIVO-REJ
081700              ELSE
081800                 IF MI-ERROR-BAR > (5 * WS-MOD-RESULTADO)
081900                    MOVE 'N' TO WS-VALIDO
082000                    MOVE 'BARRA DE ERRO DESPROPORCIONAL'
082100                                                TO WS-MOTIVO-REJ
082200                 END-IF
082300              END-IF
082400           END-IF
082500        END-IF
082600     END-IF
082700     .
082800 240-VALIDAR-ENTRADA-CONVERSAO-EXIT.
082900     EXIT.
083000*--------------------------------------------------------------*
083100*    ENGINE - DISPATCH DE CONVERSAO PARA MEDIA +- DP
083200*--------------------------------------------------------------*
083300 300-CONVERTER-TIPO.
083400
083500     MOVE MI-SAMPLE-SIZE   TO WS-RAIZ-ENTRADA
083600     PERFORM 250-CALCULAR-RAIZ THRU 250-CALCULAR-RAIZ-EXIT
083700
083800     IF WS-TIPO-DETECTADO = 'SD        '
083900        PERFORM 301-CONVERTER-SD
084000     ELSE
084100        IF WS-TIPO-DETECTADO = 'SE        '
084200           PERFORM 302-CONVERTER-SE
084300        ELSE
084400           IF WS-TIPO-DETECTADO = 'CI95      '
084500              PERFORM 303-CONVERTER-CI95
084600           ELSE
084700              IF WS-TIPO-DETECTADO = 'CI99      '
084800                 PERFORM 304-CONVERTER-CI99
084900              ELSE
085000                 IF WS-TIPO-DETECTADO = '2SE       '
085100                    PERFORM 305-CONVERTER-2SE
085200                 ELSE
085300                    IF WS-TIPO-DETECTADO = 'ASYMMETRIC'
085400                       PERFORM 306-CONVERTER-ASSIMETRICO
085500                    ELSE
085600                       MOVE 0          TO WS-SD-CALC
085700                       MOVE 0          TO WS-SE-CALC
085800                       MOVE 0          TO WS-FATOR
085900                       MOVE 0          TO WS-QUALIDADE-CONV
086000                       MOVE 'unknown     ' TO WS-METODO-CONV
086100                    END-IF
086200                 END-IF
086300              END-IF
086400           END-IF
086500        END-IF
086600     END-IF
086700     .
086800 300-CONVERTER-TIPO-EXIT.
086900     EXIT.
087000*--------------------------------------------------------------*
087100*    ENGINE - SD (DIRETO)
087200*--------------------------------------------------------------*
087300 301-CONVERTER-SD.
087400
087500     MOVE MI-ERROR-BAR           TO WS-SD-CALC
087600     COMPUTE WS-SE-CALC ROUNDED = WS-SD-CALC / WS-RAIZ-RESULT
087700     MOVE 1.000000                TO WS-FATOR
087800     MOVE 1.00                    TO WS-QUALIDADE-CONV
087900     MOVE 'direct_sd   '          TO WS-METODO-CONV
088000     .
088100*--------------------------------------------------------------*
088200*    ENGINE - SE -> SD
088300*--------------------------------------------------------------*
088400 302-CONVERTER-SE.
088500
088600     COMPUTE WS-SD-CALC ROUNDED = MI-ERROR-BAR * WS-RAIZ-RESULT
088700     MOVE MI-ERROR-BAR            TO WS-SE-CALC
088800     MOVE WS-RAIZ-RESULT          TO WS-FATOR
088900     MOVE 0.95                    TO WS-QUALIDADE-CONV
089000     MOVE 'se_to_sd    '          TO WS-METODO-CONV
089100     .
089200*--------------------------------------------------------------*
089300*    ENGINE - CI95 -> SD
089400*--------------------------------------------------------------*
089500 303-CONVERTER-CI95.
089600
089700     COMPUTE WS-SE-CALC ROUNDED = MI-ERROR-BAR / 1.96
089800     COMPUTE WS-SD-CALC ROUNDED = WS-SE-CALC * WS-RAIZ-RESULT
089900     COMPUTE WS-FATOR   ROUNDED = WS-RAIZ-RESULT / 1.96
090000     MOVE 0.85                    TO WS-QUALIDADE-CONV
090100     MOVE 'ci95_to_sd  '          TO WS-METODO-CONV
090200     .
090300*--------------------------------------------------------------*
090400*    ENGINE - CI99 -> SD
090500*--------------------------------------------------------------*
090600 304-CONVERTER-CI99.
090700
090800     COMPUTE WS-SE-CALC ROUNDED = MI-ERROR-BAR / 2.576
090900     COMPUTE WS-SD-CALC ROUNDED = WS-SE-CALC * WS-RAIZ-RESULT
091000     COMPUTE WS-FATOR   ROUNDED = WS-RAIZ-RESULT / 2.576
091100     MOVE 0.85                    TO WS-QUALIDADE-CONV
091200     MOVE 'ci99_to_sd  '          TO WS-METODO-CONV
091300     .
091400*--------------------------------------------------------------*
091500*    ENGINE - 2SE -> SD
091600*--------------------------------------------------------------*
091700 305-CONVERTER-2SE.
091800
091900     COMPUTE WS-SE-CALC ROUNDED = MI-ERROR-BAR / 2
092000     COMPUTE WS-SD-CALC ROUNDED = WS-SE-CALC * WS-RAIZ-RESULT
092100     COMPUTE WS-FATOR   ROUNDED = WS-RAIZ-RESULT / 2
092200     MOVE 0.90                    TO WS-QUALIDADE-CONV
092300     MOVE '2se_to_sd   '          TO WS-METODO-CONV
092400     .
092500*--------------------------------------------------------------*
092600*    ENGINE - ASSIMETRICA -> SD (ERROR-BAR JA E A MEDIA SUP/INF)
092700*--------------------------------------------------------------*
092800 306-CONVERTER-ASSIMETRICO.
092900
093000     COMPUTE WS-SD-CALC ROUNDED = MI-ERROR-BAR * WS-RAIZ-RESULT
093100     MOVE MI-ERROR-BAR            TO WS-SE-CALC
093200     MOVE WS-RAIZ-RESULT          TO WS-FATOR
093300     MOVE 0.75                    TO WS-QUALIDADE-CONV
093400     MOVE 'unknown     '          TO WS-METODO-CONV
093500     .
093600*--------------------------------------------------------------*
093700*    ENGINE - VALIDACAO DO RESULTADO DA CONVERSAO
093800*--------------------------------------------------------------*
093900 340-VALIDAR-RESULTADO.
094000
094100     MOVE 'N' TO MC-FLG-AVISO-CV
094200     MOVE 'N' TO MC-FLG-AVISO-SE-SD
094300     MOVE 'N' TO MC-FLG-AVISO-N
094400     MOVE 'GOOD    '  TO MC-QUALIDADE-TEXTO
094500
094600     IF WS-SD-CALC <= 0 OR WS-SE-CALC <= 0
094700        MOVE 'POOR    '  TO MC-QUALIDADE-TEXTO
094800        MOVE 'Y'         TO MC-FLG-AVISO-CV
094900     ELSE
095000        MOVE MI-SAMPLE-SIZE    TO WS-RAIZ-ENTRADA
095100        PERFORM 250-CALCULAR-RAIZ THRU 250-CALCULAR-RAIZ-EXIT
095200        COMPUTE WS-MOD-ENTRADA =
095300                WS-SE-CALC - (WS-SD-CALC / WS-RAIZ-RESULT)
095400        PERFORM 252-CALCULAR-MODULO THRU 252-CALCULAR-MODULO-EXIT
095500        IF WS-MOD-RESULTADO > 0.001
095600           MOVE 'Y' TO MC-FLG-AVISO-SE-SD
095700        END-IF
095800
095900        IF MI-MEAN-VALUE NOT = 0
096000           COMPUTE WS-MOD-ENTRADA = WS-SD-CALC / MI-MEAN-VALUE
096100           PERFORM 252-CALCULAR-MODULO THRU
096200                   252-CALCULAR-MODULO-EXIT
096300           IF WS-MOD-RESULTADO > 2.0
096400              MOVE 'POOR    '  TO MC-QUALIDADE-TEXTO
096500              MOVE 'Y'         TO MC-FLG-AVISO-CV
096600           ELSE
096700              IF WS-MOD-RESULTADO > 1.0
096800                 MOVE 'FAIR    '  TO MC-QUALIDADE-TEXTO
096900                 MOVE 'Y'         TO MC-FLG-AVISO-CV
097000              END-IF
097100           END-IF
097200        END-IF
097300     END-IF
097400
097500     IF MI-SAMPLE-SIZE < 10
097600        MOVE 'Y' TO MC-FLG-AVISO-N
097700        IF MC-QUALIDADE-TEXTO = 'GOOD    '
097800           MOVE 'FAIR    ' TO MC-QUALIDADE-TEXTO
097900        END-IF
098000     END-IF
098100     .
098200 340-VALIDAR-RESULTADO-EXIT.
098300     EXIT.
098400*--------------------------------------------------------------*
098500*    SUB-ROTINA LOCAL - RAIZ QUADRADA (NEWTON-RAPHSON)
098600*--------------------------------------------------------------*
098700 250-CALCULAR-RAIZ.
098800
098900     IF WS-RAIZ-ENTRADA <= 0
099000        MOVE 0 TO WS-RAIZ-RESULT
099100     ELSE
099200        MOVE WS-RAIZ-ENTRADA  TO WS-RAIZ-RESULT
099300        MOVE 1                TO WS-RAIZ-CONT
099400        PERFORM 251-ITERAR-RAIZ THRU 251-ITERAR-RAIZ-EXIT
099500           UNTIL WS-RAIZ-CONT > 20
099600     END-IF
099700     .
099800 250-CALCULAR-RAIZ-EXIT.
099900     EXIT.
100000*--------------------------------------------------------------*
100100*    ITERACAO DE NEWTON-RAPHSON DA RAIZ QUADRADA
100200*--------------------------------------------------------------*
100300 251-ITERAR-RAIZ.
100400
100500     COMPUTE WS-RAIZ-RESULT ROUNDED =
100600             (WS-RAIZ-RESULT + (WS-RAIZ-ENTRADA / WS-RAIZ-RESULT))
100700             / 2
100800     ADD 1 TO WS-RAIZ-CONT
100900     .
101000 251-ITERAR-RAIZ-EXIT.
101100     EXIT.
101200*--------------------------------------------------------------*
101300*    SUB-ROTINA LOCAL - VALOR ABSOLUTO (MODULO)
101400*--------------------------------------------------------------*
101500 252-CALCULAR-MODULO.
101600
101700     IF WS-MOD-ENTRADA < 0
101800        COMPUTE WS-MOD-RESULTADO = WS-MOD-ENTRADA * -1
101900     ELSE
102000        MOVE WS-MOD-ENTRADA TO WS-MOD-RESULTADO
102100     END-IF
102200     .
102300 252-CALCULAR-MODULO-EXIT.
102400     EXIT.
102500*--------------------------------------------------------------*
102600*    PROCEDIMENTOS FINAIS - AVALIAR QUALIDADE E GRAVAR TOTAIS
102700*--------------------------------------------------------------*
102800 090-TERMINAR.
102900
103000     PERFORM 092-GRAVAR-GRUPO-BASELINE
103100     PERFORM 094-GRAVAR-GRUPO-INTERVENCAO
103200
103300     PERFORM 015-DATA-HORA
103400
103500     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI
103600     DISPLAY ' *========================================*'
103700     DISPLAY ' *   TOTAIS DE CONTROLE - MACPRG01        *'
103800     DISPLAY ' *----------------------------------------*'
103900     DISPLAY ' * REGISTROS LIDOS    - INDDATJ = ' WS-CTLIDO
104000     DISPLAY ' * CONVERTIDOS        - CNVWRKJ = ' WS-CTGRAV-CNV
104100     DISPLAY ' * PULADOS/REJEITADOS - SKPWRKJ = ' WS-CTGRAV-SKP
104200     DISPLAY ' *========================================*'
104300
104400     PERFORM 095-FECHAR-ARQUIVOS
104500
104600     DISPLAY ' *      TERMINO NORMAL DO MACPRG01        *'
104700     .
104800*--------------------------------------------------------------*
104900*    AVALIAR QUALIDADE E GRAVAR O GRUPO BASELINE
105000*--------------------------------------------------------------*
105100 092-GRAVAR-GRUPO-BASELINE.
105200
105300     MOVE 'Baseline    ' TO MG-GROUP-NAME
105400     MOVE WS-GB-QTD-IND        TO MG-QTD-INDICADORES
105500     MOVE WS-GB-QTD-COMPLETOS  TO MG-QTD-COMPLETOS
105600     MOVE WS-GB-QTD-SUCESSO    TO MG-QTD-SUCESSO
105700
105800     MOVE 0 TO WS-QTD-TIPOS-WORK
105900     IF WS-GB-TIPO-SE   = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
106000     IF WS-GB-TIPO-SD   = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
106100     IF WS-GB-TIPO-CI95 = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
106200     IF WS-GB-TIPO-CI99 = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
106300     IF WS-GB-TIPO-2SE  = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
106400     IF WS-GB-TIPO-ASYM = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
106500     MOVE WS-QTD-TIPOS-WORK TO MG-QTD-TIPOS-DISTINTOS
106600
106700     IF WS-QTD-TIPOS-WORK > 1
106800        MOVE 'Y' TO MG-RECOMENDA-UNIFICAR
106900     ELSE
107000        MOVE 'N' TO MG-RECOMENDA-UNIFICAR
107100     END-IF
107200
107300     IF WS-GB-QTD-IND = 0
107400        MOVE 'NO-DATA   ' TO MG-QUALIDADE
107500     ELSE
107600        IF WS-GB-QTD-COMPLETOS = WS-GB-QTD-IND
107700           MOVE 'COMPLETE  ' TO MG-QUALIDADE
107800        ELSE
107900           IF (WS-GB-QTD-COMPLETOS * 100) >= (WS-GB-QTD-IND * 80)
108000              MOVE 'GOOD      ' TO MG-QUALIDADE
108100           ELSE
108200              IF (WS-GB-QTD-COMPLETOS * 100)
108300                       >= (WS-GB-QTD-IND * 50)
108400                 MOVE 'FAIR      ' TO MG-QUALIDADE
108500              ELSE
108600                 MOVE 'INCOMPLETE' TO MG-QUALIDADE
108700              END-IF
108800           END-IF
108900        END-IF
109000     END-IF
109100
109200     WRITE REG-GRP-FILE FROM MAC-GRP-RECORD
109300     IF WS-FS-GRP  NOT = '00'
109400        MOVE 'ERRO NA GRAVACAO DO GRPWRKJ'  TO WS-MSG
109500        MOVE WS-FS-GRP                      TO WS-FS-MSG
109600        GO TO 999-ERRO
109700     ELSE
109800        ADD 1 TO WS-CTGRAV-GRP
109900     END-IF
110000     .
110100*--------------------------------------------------------------*
110200*    AVALIAR QUALIDADE E GRAVAR O GRUPO INTERVENTION
110300*--------------------------------------------------------------*
110400 094-GRAVAR-GRUPO-INTERVENCAO.
110500
110600     MOVE 'Intervention' TO MG-GROUP-NAME
110700     MOVE WS-GI-QTD-IND        TO MG-QTD-INDICADORES
110800     MOVE WS-GI-QTD-COMPLETOS  TO MG-QTD-COMPLETOS
110900     MOVE WS-GI-QTD-SUCESSO    TO MG-QTD-SUCESSO
111000
111100     MOVE 0 TO WS-QTD-TIPOS-WORK
111200     IF WS-GI-TIPO-SE   = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
111300     IF WS-GI-TIPO-SD   = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
111400     IF WS-GI-TIPO-CI95 = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
111500     IF WS-GI-TIPO-CI99 = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
111600     IF WS-GI-TIPO-2SE  = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
111700     IF WS-GI-TIPO-ASYM = 'Y' ADD 1 TO WS-QTD-TIPOS-WORK END-IF
111800     MOVE WS-QTD-TIPOS-WORK TO MG-QTD-TIPOS-DISTINTOS
111900
112000     IF WS-QTD-TIPOS-WORK > 1
112100        MOVE 'Y' TO MG-RECOMENDA-UNIFICAR
112200     ELSE
112300        MOVE 'N' TO MG-RECOMENDA-UNIFICAR
112400     END-IF
112500
112600     IF WS-GI-QTD-IND = 0
112700        MOVE 'NO-DATA   ' TO MG-QUALIDADE
112800     ELSE
112900        IF WS-GI-QTD-COMPLETOS = WS-GI-QTD-IND
113000           MOVE 'COMPLETE  ' TO MG-QUALIDADE
113100        ELSE
113200           IF (WS-GI-QTD-COMPLETOS * 100) >= (WS-GI-QTD-IND * 80)
113300              MOVE 'GOOD      ' TO MG-QUALIDADE
113400           ELSE
113500              IF (WS-GI-QTD-COMPLETOS * 100)
113600                       >= (WS-GI-QTD-IND * 50)
113700                 MOVE 'FAIR      ' TO MG-QUALIDADE
113800              ELSE
113900                 MOVE 'INCOMPLETE' TO MG-QUALIDADE
114000              END-IF
114100           END-IF
114200        END-IF
114300     END-IF
114400
114500     WRITE REG-GRP-FILE FROM MAC-GRP-RECORD
114600     IF WS-FS-GRP  NOT = '00'
114700        MOVE 'ERRO NA GRAVACAO DO GRPWRKJ'  TO WS-MSG
114800        MOVE WS-FS-GRP                      TO WS-FS-MSG
114900        GO TO 999-ERRO
115000     ELSE
115100        ADD 1 TO WS-CTGRAV-GRP
115200     END-IF
115300     .
115400*--------------------------------------------------------------*
115500*    FECHAMENTO DOS ARQUIVOS DO LOTE
115600*--------------------------------------------------------------*
115700 095-FECHAR-ARQUIVOS.
115800
115900     CLOSE IND-FILE
116000     IF WS-FS-IND  NOT = '00'
116100        MOVE 'ERRO AO FECHAR O INDDATJ'   TO WS-MSG
116200        MOVE WS-FS-IND                    TO WS-FS-MSG
116300        GO TO 999-ERRO
116400     END-IF
116500
116600     CLOSE CNV-FILE
116700     IF WS-FS-CNV  NOT = '00'
116800        MOVE 'ERRO AO FECHAR O CNVWRKJ'   TO WS-MSG
116900        MOVE WS-FS-CNV                    TO WS-FS-MSG
117000        GO TO 999-ERRO
117100     END-IF
117200
117300     CLOSE SKP-FILE
117400     IF WS-FS-SKP  NOT = '00'
117500        MOVE 'ERRO AO FECHAR O SKPWRKJ'   TO WS-MSG
117600        MOVE WS-FS-SKP                    TO WS-FS-MSG
117700        GO TO 999-ERRO
117800     END-IF
117900
118000     CLOSE GRP-FILE
118100     IF WS-FS-GRP  NOT = '00'
118200        MOVE 'ERRO AO FECHAR O GRPWRKJ'   TO WS-MSG
118300        MOVE WS-FS-GRP                    TO WS-FS-MSG
118400        GO TO 999-ERRO
118500     END-IF
118600     .
118700*--------------------------------------------------------------*
118800*    ROTINA DE ERRO
118900*--------------------------------------------------------------*
119000 999-ERRO.
119100
119200     DISPLAY ' *----------------------------------------*'
119300     DISPLAY ' *           PROGRAMA CANCELADO           *'
119400     DISPLAY ' *----------------------------------------*'
119500     DISPLAY ' * MENSAGEM    = ' WS-MSG
119600     DISPLAY ' * FILE STATUS = ' WS-FS-MSG
119700     DISPLAY ' *----------------------------------------*'
119800     DISPLAY ' *       TERMINO ANORMAL DO MACPRG01      *'
119900     DISPLAY ' *----------------------------------------*'
120000     STOP RUN
120100     .
120200*---------------> FIM DO PROGRAMA MACPRG01 <--------------------*
