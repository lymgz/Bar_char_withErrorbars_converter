000100*--------------------------------------------------------------*
000200*    MACSKP01 - LAYOUT DO DETALHE DE INDICADOR NAO CONVERTIDO  *
000300*--------------------------------------------------------------*
000400* DESCRICAO   : UM REGISTRO POR INDICADOR INCOMPLETO OU QUE     *
000500*               FALHOU NA VALIDACAO DE ENTRADA DA CONVERSAO.    *
000600*               ALIMENTA A LISTA DE RECOMENDACOES DO MACPRG03.  *
000700*------------------> HISTORICO - MANUTENCAO <-------------------*
000800* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                    *
000900* ------  -------  ------  ------  -------------------------    *
001000*  V01    JUL/2026 CR-3301 YWJG    LAYOUT INICIAL DO DETALHE    *
001100*--------------------------------------------------------------*
001200 01  MAC-SKP-RECORD.
001300     05  MS-GROUP-NAME           PIC X(12).
001400     05  MS-INDICATOR-NAME       PIC X(20).
001500     05  MS-DECLARED-TYPE        PIC X(10).
001600     05  MS-MOTIVO               PIC X(30).
001700     05  FILLER                  PIC X(10).
