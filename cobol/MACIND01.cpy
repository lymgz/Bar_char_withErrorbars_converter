000100*--------------------------------------------------------------*
000200*    MACIND01 - LAYOUT DO REGISTRO DE INDICADOR DE ENTRADA     *
000300*--------------------------------------------------------------*
000400* APLICACAO   : MAC - CONVERSAO DE BARRAS DE ERRO P/ META-      *
000500*               ANALISE                                        *
000600* DESCRICAO   : UM REGISTRO POR INDICADOR, POR GRUPO (BASELINE  *
000700*               OU INTERVENTION), JA NO LAYOUT PLANO ACEITO     *
000800*               COMO CONTRATO EQUIVALENTE AO ARQUIVO AGRUPADO   *
000900*               ORIGINAL.  MI-COMPLETE-FLG VEM PRE-CALCULADO    *
001000*               PELA EXTRACAO QUE GEROU O ARQUIVO DE ENTRADA.   *
001100*------------------> HISTORICO - MANUTENCAO <-------------------*
001200* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                    *
001300* ------  -------  ------  ------  -------------------------    *
001400*  V01    JUL/2026 CR-3301 YWJG    LAYOUT INICIAL DO INDICADOR  *
001500*--------------------------------------------------------------*
001600 01  MAC-IND-RECORD.
001700     05  MI-GROUP-NAME           PIC X(12).
001800         88  MI-GRUPO-BASELINE       VALUE 'Baseline'.
001900         88  MI-GRUPO-INTERVENCAO    VALUE 'Intervention'.
002000     05  MI-INDICATOR-NAME       PIC X(20).
002100     05  MI-MEAN-VALUE           PIC S9(7)V9(6).
002200     05  MI-ERROR-BAR            PIC S9(7)V9(6).
002300     05  MI-ASYM-PAIR.
002400         10  MI-ERR-UPPER            PIC S9(7)V9(6).
002500         10  MI-ERR-LOWER            PIC S9(7)V9(6).
002600     05  MI-ASYM-TBL REDEFINES MI-ASYM-PAIR
002700                                 PIC S9(7)V9(6)
002800                                 OCCURS 2 TIMES.
002900     05  MI-ERROR-TYPE           PIC X(10).
003000     05  MI-SAMPLE-SIZE          PIC 9(7).
003100     05  MI-COMPLETE-FLG         PIC X(01).
003200         88  MI-COMPLETO-SIM         VALUE 'Y'.
003300         88  MI-COMPLETO-NAO         VALUE 'N'.
003400     05  FILLER                  PIC X(20).
